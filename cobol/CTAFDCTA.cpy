000100************************************************************************
000200******* 700214 11/03/89 JRV  ALTA INICIAL - LAYOUT MAESTRO CUENTAS     *
000300******* 700261 04/09/91 MTZ  SE AGREGA DIGITO VERIFICADOR CTA/CLIE    *
000400******* 700318 22/02/94 HCQ  AMPLIACION SALDO A S9(11)V99 P/DECIMAL   *
000500************************************************************************
000600*OBJET******************************************************************
000700*OBJET*** LAYOUT DE REGISTRO MAESTRO DE CUENTAS - CTAFDCTA             *
000800*OBJET*** USADO POR COPY EN CTAB01Q, CTTB02Q Y CTLB03Q                *
000900*OBJET******************************************************************
001000*    ESTE MIEMBRO DEFINE EL REGISTRO DEL ARCHIVO MAESTRO DE
001100*    CUENTAS (ACCOUNT-MASTER). CLAVE PRIMARIA POR CTA-ID-CUENTA,
001200*    CLAVES ALTERNAS POR CTA-CEDULA-TITULAR Y POR CTA-NUM-CUENTA.
001300*----------------------------------------------------------------*
001400 01  REG-CUENTA.
001500     05  CTA-ID-CUENTA           PIC X(36).
001600     05  CTA-NUM-CUENTA          PIC 9(08).
001700     05  CTA-NUM-CUENTA-R REDEFINES CTA-NUM-CUENTA.
001800         10  CTA-NUM-CUENTA-BASE     PIC 9(07).
001900         10  CTA-NUM-CUENTA-DIGVER   PIC 9(01).
002000     05  CTA-NOMBRE-TITULAR      PIC X(100).
002100     05  CTA-CEDULA-TITULAR      PIC 9(11).
002200     05  CTA-CEDULA-TITULAR-R REDEFINES CTA-CEDULA-TITULAR.
002300         10  CTA-CEDULA-BASE         PIC 9(09).
002400         10  CTA-CEDULA-DIGVER1      PIC 9(01).
002500         10  CTA-CEDULA-DIGVER2      PIC 9(01).
002600     05  CTA-SALDO-ACTUAL        PIC S9(11)V99.
002700     05  CTA-IND-ACTIVA          PIC X(01).
002800         88  CTA-CUENTA-ACTIVA           VALUE 'Y'.
002900         88  CTA-CUENTA-INACTIVA         VALUE 'N'.
003000     05  FILLER                  PIC X(10).
003100*----------------------------------------------------------------*
