000100************************************************************************
000200******* 700215 11/03/89 JRV  ALTA INICIAL - AREA COMUN DE FECHA/HORA  *
000300************************************************************************
000400*OBJET******************************************************************
000500*OBJET*** AREA DE TRABAJO COMUN DE FECHA Y HORA DEL SISTEMA - CTAWTIME*
000600*OBJET*** SE INCLUYE POR COPY EN TODOS LOS PROGRAMAS DEL SISTEMA DE  *
000700*OBJET*** CUENTAS Y TRANSFERENCIAS PARA EL SELLO DE LAS CORRIDAS     *
000800*OBJET******************************************************************
000900 01  WS-FECHA-HOY-AAAAMMDD   PIC 9(08).
001000 01  OUT-DATE.
001100     05  OUT-DIA             PIC 9(02).
001200     05  FILLER              PIC X(01)   VALUE '/'.
001300     05  OUT-MES             PIC 9(02).
001400     05  FILLER              PIC X(01)   VALUE '/'.
001500     05  OUT-ANO             PIC 9(04).
001600 01  HORAMVS.
001700     05  HH                  PIC 9(02).
001800     05  FILLER              PIC X(01)   VALUE ':'.
001900     05  MM                  PIC 9(02).
002000     05  FILLER              PIC X(01)   VALUE ':'.
002100     05  SS                  PIC 9(02).
002200*----------------------------------------------------------------*
