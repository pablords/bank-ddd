000100 IDENTIFICATION DIVISION.
000200*========================*
000300 PROGRAM-ID.    CTTB02Q.
000400 AUTHOR.        HCQ.
000500 INSTALLATION.  BANCO ALTIPLANO - GERENCIA DE SISTEMAS.
000600 DATE-WRITTEN.  MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*----------------------------------------------------------------*
001000*    C T T B 0 2 Q   -   T R A N S F E R E N C I A S               *
001100*----------------------------------------------------------------*
001200*    LEE EL ARCHIVO DE SOLICITUDES DE TRANSFERENCIA (TRFENT),
001300*    VALIDA CAMPOS OBLIGATORIOS, MONTO Y AUTOTRANSFERENCIA,
001400*    CONTROLA DUPLICADOS POR CLAVE DE IDEMPOTENCIA CONTRA EL
001500*    LIBRO DE TRANSFERENCIAS (TRFLDG), LOCALIZA LAS CUENTAS DE
001600*    ORIGEN Y DESTINO EN EL MAESTRO (CTAMSTR), VERIFICA QUE
001700*    AMBAS ESTEN ACTIVAS Y QUE HAYA SALDO SUFICIENTE, Y REALIZA
001800*    EL CARGO Y EL ABONO COMO UNIDAD ATOMICA DE POSTEO. CADA
001900*    TRANSFERENCIA QUEDA REGISTRADA EN TRFLDG CON SU ESTADO
002000*    (PENDING, PROCESSING, COMPLETED O FAILED). LAS SOLICITUDES
002100*    MAL FORMADAS SE ENVIAN AL REPORTE DE RECHAZOS (RECHAZO).
002200*    AL TERMINAR LEE LOS TOTALES DEL PASO ANTERIOR (CTAB01Q),
002300*    LES SUMA LOS PROPIOS Y LOS REGRABA PARA EL SIGUIENTE PASO.
002400*----------------------------------------------------------------*
002500*    BITACORA DE CAMBIOS                                         *
002600*----------------------------------------------------------------*
002700*    MAR94  HCQ  700319  VERSION INICIAL DEL PROGRAMA.
002800*    AGO94  HCQ  700325  SE AGREGA VALIDACION DE AUTOTRANSFERENCIA
002900*                        (CUENTA ORIGEN IGUAL A CUENTA DESTINO).
003000*    ENE95  MTZ  700348  SE AGREGA CONTROL DE MONTO MAXIMO POR
003100*                        TRANSFERENCIA (UN MILLON DE UNIDADES).
003200*    JUL95  MTZ  700360  SE INCORPORA BITACORA DE ESTADOS PENDING/
003300*                        PROCESSING PREVIA AL POSTEO DEFINITIVO.
003400*    SDP95  SDP  700402  SE AGREGA CLAVE DE IDEMPOTENCIA PARA
003500*                        EVITAR DOBLE POSTEO DE LA MISMA SOLICITUD.
003600*    FEB97  ARC  700402  SE ESTANDARIZA RUTINA DE ERROR 9000 IGUAL
003700*                        A LA USADA EN EL PASO DE ALTA DE CUENTAS.
003800*    NOV98  SDP  700409  REVISION PARA EL A#O 2000: EL SELLO DE
003900*                        TRANSFERENCIA AHORA LLEVA SIGLO Y A#O
004000*                        COMPLETOS (WS-FECHA-HOY-AAAAMMDD DE 8 POS).
004100*    ABR99  SDP  700411  PRUEBAS DE REGRESION A#O 2000 - SIN
004200*                        HALLAZGOS. CIERRE DE PROYECTO Y2K.
004300*    OCT06  DFR  700455  SE AGREGA VALIDACION DE MONTO MINIMO
004400*                        (0.01) SOLICITADA POR AUDITORIA INTERNA.
004500*    MAR09  SDP  700483  SE QUITA EL RECORD CONTAINS DE LOS FD
004600*                        TRFENT/TRFLDG/CTAMSTR/CTLTOTI/CTLTOTO -
004700*                        LA LONGITUD DECLARADA NO COINCIDIA CON LA
004800*                        DEL LAYOUT COPIADO Y PROVOCABA ERROR DE
004900*                        COMPILACION.
005000*    ABR09  SDP  700486  CTS-MONTO-TOTAL-TRANSF NO SE INICIALIZABA
005100*                        CON EL ACUMULADO DEL PASO ANTERIOR (CTE2-
005200*                        MONTO-TOTAL-TRANSF) ANTES DE ACUMULAR LAS
005300*                        TRANSFERENCIAS COMPLETADAS DE ESTA CORRIDA.
005400*    ABR09  SDP  700487  SE AGREGA SALIDA ANTICIPADA (GO TO) EN
005500*                        2001-VALIDAR-CAMPOS-OBLIG PARA CADA
005600*                        CONDICION DE RECHAZO, EN LUGAR DE ANIDAR
005700*                        LOS IF EN CASCADA.
005800*    MAY09  SDP  700489  SE AGREGA VALIDACION DE LARGO (8-255) Y DE
005900*                        CARACTERES PERMITIDOS DE LA CLAVE DE
006000*                        IDEMPOTENCIA (SOLO LETRAS, DIGITOS, GUION
006100*                        BAJO Y GUION) - ANTES SOLO SE RECHAZABA LA
006200*                        CLAVE EN BLANCO. AUDITORIA DETECTO QUE UN
006300*                        CANAL EXTERNO PODIA MANDAR CLAVES DE 1 O 2
006400*                        CARACTERES SIN QUE EL PROGRAMA LAS RECHAZARA.
006500*    JUN09  SDP  700491  SE AMPLIA LA BITACORA DE CAMBIOS Y SE DOCUMENTAN
006600*                        CON MAS DETALLE LOS PARRAFOS DE LA PROCEDURE
006700*                        DIVISION, A PETICION DE AUDITORIA DE SISTEMAS.
006800*----------------------------------------------------------------*
006900*========================*
007000 ENVIRONMENT DIVISION.
007100*========================*
007200 CONFIGURATION SECTION.
007300*    ESTE PASO NO IMPRIME REPORTE EN IMPRESORA (SOLO DISPLAY DE
007400*    RESUMEN A CONSOLA), PERO SE DECLARA C01 POR CONSISTENCIA CON
007500*    LOS DEMAS PASOS DEL SISTEMA DE CUENTAS.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    ENTRADA DEL PASO - UNA SOLICITUD DE TRANSFERENCIA POR RENGLON,
008100*    GENERADA POR EL CANAL (BANCA EN LINEA, VENTANILLA, ETC.)
008200     SELECT TRFENT  ASSIGN TO 'TRFENT'
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-TRFENT.
008500
008600*    LIBRO DE TRANSFERENCIAS - INDEXADO POR ID DE TRANSFERENCIA
008700*    GENERADO POR ESTE PASO, CON LLAVE ALTERNA POR CLAVE DE
008800*    IDEMPOTENCIA PARA EL CONTROL DE REENVIOS DUPLICADOS.
008900     SELECT TRFLDG  ASSIGN TO 'TRFLDG'
009000         ORGANIZATION IS INDEXED
009100         ACCESS MODE IS DYNAMIC
009200         RECORD KEY IS CTL-ID-TRANSFER
009300         ALTERNATE RECORD KEY IS CTL-CLAVE-IDEMPOT
009400         FILE STATUS IS FS-TRFLDG.
009500
009600*    MAESTRO DE CUENTAS - EL MISMO ARCHIVO INDEXADO QUE MANTIENE
009700*    CTAB01Q; AQUI SE ABRE EN I-O PORQUE SE LEE PARA VALIDAR Y SE
009800*    REGRABA PARA APLICAR EL CARGO/ABONO DE CADA TRANSFERENCIA.
009900     SELECT CTAMSTR ASSIGN TO 'CTAMSTR'
010000         ORGANIZATION IS INDEXED
010100         ACCESS MODE IS DYNAMIC
010200         RECORD KEY IS CTA-ID-CUENTA
010300         ALTERNATE RECORD KEY IS CTA-CEDULA-TITULAR
010400             WITH DUPLICATES
010500         ALTERNATE RECORD KEY IS CTA-NUM-CUENTA
010600             WITH DUPLICATES
010700         FILE STATUS IS FS-CTAMSTR.
010800
010900*    SALIDA DE SOLICITUDES RECHAZADAS POR FORMA O POR CUENTAS
011000*    INEXISTENTES/INACTIVAS, MAS LOS AVISOS DE REENVIO DUPLICADO.
011100     SELECT RECHAZO ASSIGN TO 'RECHAZO'
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-RECHAZO.
011400
011500*    CEDULA DE TOTALES DE CONTROL HEREDADA DEL PASO DE ALTA DE
011600*    CUENTAS (CTAB01Q) - VER 1003-LEER-TOTALES-PREVIOS.
011700     SELECT CTLTOTI ASSIGN TO 'CTLTOTI'
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-CTLTOTI.
012000
012100*    CEDULA DE TOTALES DE CONTROL ACTUALIZADA POR ESTE PASO PARA
012200*    EL SIGUIENTE PASO DEL BATCH - VER 3000-FIN-PROCESO.
012300     SELECT CTLTOTO ASSIGN TO 'CTLTOTO'
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS FS-CTLTOTO.
012600
012700*=============*
012800 DATA DIVISION.
012900*=============*
013000*=============*
013100 FILE SECTION.
013200*=============*
013300*    SOLICITUDES DE TRANSFERENCIA A PROCESAR EN ESTE PASO - CADA
013400*    RENGLON TRAE CUENTA ORIGEN, CUENTA DESTINO, MONTO, CLAVE DE
013500*    IDEMPOTENCIA Y DESCRIPCION LIBRE DE LA TRANSFERENCIA
013600 FD  TRFENT
013700     .
013800 01  REG-TRF-ENTRADA.
013900     COPY CTAFDTRF REPLACING ==REG-TRANSFERENCIA== BY ==REG-TRF-ENTRADA==
014000                              ==CTT-== BY ==CTE-==.
014100
014200*    LIBRO MAESTRO DE TRANSFERENCIAS - UNA FILA POR SOLICITUD, CON
014300*    SU ESTADO (PENDING/PROCESSING/COMPLETED/FAILED/CANCELLED) Y
014400*    EL MOTIVO DE FALLA CUANDO APLICA. ES EL REGISTRO DE AUDITORIA
014500*    DEFINITIVO DE CADA TRANSFERENCIA PROCESADA POR EL BANCO.
014600 FD  TRFLDG
014700     .
014800 01  REG-TRF-LIBRO.
014900     COPY CTAFDTRF REPLACING ==REG-TRANSFERENCIA== BY ==REG-TRF-LIBRO==
015000                              ==CTT-== BY ==CTL-==.
015100
015200*    MAESTRO DE CUENTAS - MISMO ARCHIVO ATENDIDO POR CTAB01Q; ESTE
015300*    PASO SOLO LEE Y REGRABA SALDOS, NUNCA DA DE ALTA NI DE BAJA
015400*    UNA CUENTA.
015500 FD  CTAMSTR
015600     .
015700 01  REG-CUENTA.
015800     COPY CTAFDCTA.
015900
016000*    REPORTE DE SOLICITUDES DE TRANSFERENCIA RECHAZADAS Y DE
016100*    AVISOS DE REENVIO DUPLICADO POR IDEMPOTENCIA (VER REJ-TIPO-
016200*    REG MAS ABAJO: 'TRANSFER' O 'DUPLICADO')
016300 FD  RECHAZO
016400     .
016500 01  REG-RECHAZO.
016600     05  REJ-TIPO-REG            PIC X(10).
016700     05  REJ-CLAVE               PIC X(40).
016800     05  REJ-MOTIVO              PIC X(60).
016900     05  REJ-FECHA               PIC X(10).
017000     05  FILLER                  PIC X(10).
017100
017200*    TOTALES DE CONTROL RECIBIDOS DEL PASO DE ALTA DE CUENTAS -
017300*    CONTIENE EL NUMERO DE CUENTAS DADAS DE ALTA Y LOS ACUMULADOS
017400*    DE TRANSFERENCIAS DE CORRIDAS ANTERIORES (SI LAS HUBO)
017500 FD  CTLTOTI
017600     .
017700 01  REG-TOTALES-ENTRA.
017800     COPY CTAWCTOT REPLACING ==REG-TOTALES-CTL== BY ==REG-TOTALES-ENTRA==
017900                              ==CTC-== BY ==CTE2-==.
018000
018100*    TOTALES DE CONTROL ENTREGADOS AL SIGUIENTE PASO DEL BATCH -
018200*    MISMO LAYOUT QUE CTLTOTI, YA ACTUALIZADO CON LO OCURRIDO EN
018300*    ESTA CORRIDA (VER 3000-FIN-PROCESO)
018400 FD  CTLTOTO
018500     .
018600 01  REG-TOTALES-SALE.
018700     COPY CTAWCTOT REPLACING ==REG-TOTALES-CTL== BY ==REG-TOTALES-SALE==
018800                              ==CTC-== BY ==CTS-==.
018900
019000*========================*
019100 WORKING-STORAGE SECTION.
019200*========================*
019300*    RUTINA Y ACCION DONDE OCURRE UN ERROR O RECHAZO - SE MUEVEN
019400*    ANTES DE CADA PERFORM 9000-... PARA QUE LA RUTINA DE SALIDA
019500*    SEPA QUE MENSAJE DESPLEGAR O GRABAR.
019600 01  WSV-VARIABLES.
019700     05  WSV-RUTINA              PIC  X(30)  VALUE SPACES.
019800     05  WSV-ACCION              PIC  X(40)  VALUE SPACES.
019900     05  FILLER                  PIC  X(01)  VALUE SPACES.
020000
020100*    CODIGOS DE ESTADO DE E/S DE LOS 6 ARCHIVOS DEL PASO
020200 01  WSF-FSTATUS.
020300     05  FS-TRFENT               PIC  X(02)  VALUE '00'.
020400     05  FS-TRFLDG               PIC  X(02)  VALUE '00'.
020500     05  FS-CTAMSTR              PIC  X(02)  VALUE '00'.
020600     05  FS-RECHAZO              PIC  X(02)  VALUE '00'.
020700     05  FS-CTLTOTI              PIC  X(02)  VALUE '00'.
020800     05  FS-CTLTOTO              PIC  X(02)  VALUE '00'.
020900
021000*    RETURN-CODES DEL PASO Y LIMITES DE OPERACION DE MONTO - EL
021100*    MINIMO (700455) Y EL MAXIMO (700348) SON PARAMETROS DE NEGOCIO
021200*    FIJADOS POR SOLICITUDES DE AUDITORIA, NO CONSTANTES TECNICAS.
021300 01  WSC-COSTANTES.
021400     05  WSC-00                  PIC  9(02)  VALUE 00.
021500     05  WSC-16                  PIC  9(02)  VALUE 16.
021600     05  WSC-MONTO-MINIMO        PIC  9(07)V99 VALUE 0.01.
021700     05  WSC-MONTO-MAXIMO        PIC  9(07)V99 VALUE 1000000.00.
021800     05  FILLER                  PIC  X(01)  VALUE SPACES.
021900
022000*    CONTADORES DE CONTROL DEL PASO - SE IMPRIMEN AL FINAL EN EL
022100*    DISPLAY DE RESUMEN (3000-FIN-PROCESO) Y SIRVEN DE INSUMO A LA
022200*    CEDULA DE TOTALES DE SALIDA.
022300 01  WSA-ACUMULADORES.
022400     05  CONT-TRFENT             PIC  9(07) COMP VALUE ZEROS.
022500     05  CONT-COMPLETADAS        PIC  9(07) COMP VALUE ZEROS.
022600     05  CONT-FALLIDAS           PIC  9(07) COMP VALUE ZEROS.
022700     05  FILLER                  PIC  X(01)  VALUE SPACES.
022800*    VISTA ALTERNA DE LOS 3 CONTADORES COMP PARA PODERLOS DESPLEGAR/
022900*    DEPURAR COMO UN SOLO BLOQUE DE CARACTERES
023000 01  WSA-ACUMULADORES-R REDEFINES WSA-ACUMULADORES.
023100     05  WSA-VISTA-IMPRESION     PIC X(22).
023200
023300*    INDICADORES DE CONTROL DEL PASO Y DE CADA SOLICITUD EN TURNO
023400 01  WSS-SWITCH.
023500     05  WS-FIN-TRFENT           PIC  9(01)  VALUE 0.
023600         88  FIN-TRFENT-OK                   VALUE 1.
023700     05  WS-TRANSFER-VALIDA      PIC  X(01)  VALUE 'S'.
023800         88  TRANSFER-ES-VALIDA              VALUE 'S'.
023900         88  TRANSFER-NO-ES-VALIDA           VALUE 'N'.
024000     05  WS-YA-PROCESADA         PIC  X(01)  VALUE 'N'.
024100         88  TRANSFER-YA-PROCESADA           VALUE 'S'.
024200     05  WS-CLAVE-ES-VALIDA      PIC  X(01)  VALUE 'S'.
024300         88  CLAVE-IDEMPOT-ES-VALIDA         VALUE 'S'.
024400         88  CLAVE-IDEMPOT-NO-ES-VALIDA      VALUE 'N'.
024500     05  FILLER                  PIC  X(01)  VALUE SPACES.
024600*----------------------------------------------------------------*
024700*    AREA DE TRABAJO PARA VALIDAR LA CLAVE DE IDEMPOTENCIA QUE
024800*    LLEGA EN LA SOLICITUD (CTE-CLAVE-IDEMPOT). LA CLAVE DEBE
024900*    TENER ENTRE 8 Y 255 CARACTERES Y SOLO PUEDE CONTENER LETRAS,
025000*    DIGITOS, GUION BAJO (_) O GUION (-) - VER 2001A-EXAMINAR-
025100*    CAR-CLAVE MAS ADELANTE.
025200 01  WSK-VALIDACION-CLAVE.
025300     05  WS-LONG-CLAVE           PIC  9(03) COMP VALUE ZEROS.
025400     05  FILLER                  PIC  X(01)  VALUE SPACES.
025500*    CONTADORES DE TRABAJO DEL ESCANEO CARACTER POR CARACTER DE
025600*    LA CLAVE DE IDEMPOTENCIA
025700 77  WS-SUB-CLAVE                PIC  9(03) COMP VALUE ZEROS.
025800 77  WS-POS-CAR-CLAVE            PIC  9(03) COMP VALUE ZEROS.
025900
026000*    TABLA DE CARACTERES PERMITIDOS EN LA CLAVE DE IDEMPOTENCIA -
026100*    MAYUSCULAS, MINUSCULAS, DIGITOS, GUION BAJO Y GUION
026200 01  WSC-CARS-VALIDOS-CLAVE.
026300     05  FILLER PIC X(52) VALUE
026400         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz'.
026500     05  FILLER PIC X(12) VALUE '0123456789_-'.
026600
026700*    COPIA DE TRABAJO DE LA CLAVE PARA PODER RECORRERLA CARACTER
026800*    POR CARACTER VIA REDEFINES (CTE-CLAVE-IDEMPOT VIENE DENTRO
026900*    DEL FD Y NO SE PUEDE REDEFINIR AHI DIRECTAMENTE)
027000 01  WS-AREA-CLAVE.
027100     05  WS-CLAVE-TXT            PIC X(255).
027200 01  WS-AREA-CLAVE-R REDEFINES WS-AREA-CLAVE.
027300     05  WS-CLAVE-CAR OCCURS 255 TIMES PIC X(01).
027400
027500*    COPIAS DE TRABAJO DEL REGISTRO DE CUENTA LEIDO EN 2003/2004,
027600*    CONSERVADAS EN MEMORIA PARA VALIDAR SALDO Y REGRABAR EN 2009
027700*    SIN TENER QUE VOLVER A LEER CTAMSTR
027800 01  WS-CTA-ORIGEN.
027900     COPY CTAFDCTA REPLACING ==REG-CUENTA== BY ==WS-REG-ORIGEN==
028000                              ==CTA-== BY ==CTO-==.
028100
028200 01  WS-CTA-DESTINO.
028300     COPY CTAFDCTA REPLACING ==REG-CUENTA== BY ==WS-REG-DESTINO==
028400                              ==CTA-== BY ==CTD-==.
028500
028600*    ELEMENTOS DE TRABAJO PARA 2006-GENERAR-ID-TRANSFER
028700 01  WS-GENERACION-IDTRF.
028800     05  WS-SEMILLA-RANDOM       PIC 9(07) COMP VALUE ZEROS.
028900     05  WS-REINTENTO            PIC 9(02) COMP VALUE ZEROS.
029000     05  FILLER                  PIC 9(01) VALUE ZERO.
029100 01  WS-GENERACION-IDTRF-R REDEFINES WS-GENERACION-IDTRF.
029200     05  WS-SEMILLA-DIG OCCURS 10 TIMES PIC X(01).
029300*    COCIENTE DESCARTADO DE LA DIVISION DE LA SEMILLA - SOLO SE
029400*    USA COMO AREA DE TRABAJO TRANSITORIA, NO FORMA PARTE DEL
029500*    ID DE TRANSFERENCIA GENERADO
029600 77  WS-COCIENTE-DESCARTE        PIC 9(05) COMP VALUE ZEROS.
029700
029800*    ID DE TRANSFERENCIA ARMADO EN 5 SEGMENTOS SEPARADOS POR GUION
029900*    (FORMATO TIPO UUID DE 36 POSICIONES) - VER WS-ID-TRF-GEN-R
030000*    MAS ABAJO PARA LA VISTA CARACTER POR CARACTER
030100 01  WS-ID-TRF-GEN.
030200     05  WS-ID-SEG1              PIC 9(08).
030300     05  FILLER                  PIC X(01) VALUE '-'.
030400     05  WS-ID-SEG2              PIC 9(04).
030500     05  FILLER                  PIC X(01) VALUE '-'.
030600     05  WS-ID-SEG3              PIC 9(04).
030700     05  FILLER                  PIC X(01) VALUE '-'.
030800     05  WS-ID-SEG4              PIC 9(04).
030900     05  FILLER                  PIC X(01) VALUE '-'.
031000     05  WS-ID-SEG5              PIC 9(12).
031100
031200*    VISTA CARACTER POR CARACTER DEL ID GENERADO - NO SE USA POR
031300*    AHORA MAS QUE PARA DEPURACION, PERO SE DEJA DISPONIBLE IGUAL
031400*    QUE EN LAS DEMAS TABLAS DE CARACTERES DE ESTE PROGRAMA
031500 01  WS-ID-TRF-GEN-R REDEFINES WS-ID-TRF-GEN.
031600     05  WS-ID-TRF-DIG OCCURS 36 TIMES PIC X(01).
031700
031800*    COPIA ESTANDAR DE VARIABLES DE HORA (HH/MM/SS) DEL SHOP -
031900*    ALIMENTADA POR HORAMVS EN 1002-OBTENER-FECHA
032000     COPY CTAWTIME.
032100*========================*
032200 PROCEDURE DIVISION.
032300*========================*
032400*    RUTINA PRINCIPAL DEL PASO - UN CICLO PERFORM/UNTIL CLASICO
032500*    SOBRE EL ARCHIVO DE SOLICITUDES DE TRANSFERENCIA.
032600     PERFORM 1000-INICIO-PROCESO
032700     PERFORM 2000-PROCESO-TRANSFER
032800         UNTIL FIN-TRFENT-OK
032900     PERFORM 3000-FIN-PROCESO
033000     STOP RUN.
033100
033200*----------------------------------------------------------------*
033300*==========================*
033400 1000-INICIO-PROCESO.
033500*==========================*
033600*    RUTINA DE ARRANQUE: ABRE LOS 6 ARCHIVOS DEL PASO, OBTIENE
033700*    LA FECHA/HORA DEL SISTEMA PARA SELLAR LAS TRANSFERENCIAS,
033800*    TRAE LOS TOTALES DE CONTROL DEL PASO ANTERIOR (CTAB01Q) Y
033900*    ADELANTA LA PRIMERA LECTURA DEL ARCHIVO DE SOLICITUDES.
034000     PERFORM 1001-ABRIR-ARCHIVOS
034100     PERFORM 1002-OBTENER-FECHA
034200     PERFORM 1003-LEER-TOTALES-PREVIOS
034300     PERFORM 1004-LEER-TRFENT.
034400
034500*----------------------------------------------------------------*
034600*==========================*
034700 1001-ABRIR-ARCHIVOS.
034800*==========================*
034900     OPEN INPUT  TRFENT
035000          CTLTOTI
035100     OPEN I-O    TRFLDG
035200                 CTAMSTR
035300     OPEN OUTPUT RECHAZO
035400                 CTLTOTO
035500*    CUALQUIER ARCHIVO QUE NO ABRA EN '00' DETIENE EL PASO - NO
035600*    TIENE CASO SEGUIR SI FALTA ALGUNO DE LOS 6 ARCHIVOS
035700     IF FS-TRFENT  NOT = '00' OR FS-TRFLDG  NOT = '00'
035800        OR FS-CTAMSTR NOT = '00' OR FS-RECHAZO NOT = '00'
035900        OR FS-CTLTOTI NOT = '00' OR FS-CTLTOTO NOT = '00'
036000         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
036100         MOVE 'ERROR AL ABRIR ARCHIVOS TRANSFERENCIA'
036200                                      TO WSV-ACCION
036300         PERFORM 9000-ERROR-PGM
036400     END-IF.
036500
036600*----------------------------------------------------------------*
036700*======================*
036800 1002-OBTENER-FECHA.
036900*======================*
037000*    FECHA Y HORA DEL SISTEMA - SE USAN PARA SELLAR LA CORRIDA Y
037100*    COMO PARTE DE LA SEMILLA DEL ID DE TRANSFERENCIA GENERADO
037200     ACCEPT WS-FECHA-HOY-AAAAMMDD FROM DATE YYYYMMDD
037300     ACCEPT HORAMVS               FROM TIME.
037400
037500*----------------------------------------------------------------*
037600*==============================*
037700 1003-LEER-TOTALES-PREVIOS.
037800*==============================*
037900*    SI EL ARCHIVO DE TOTALES DE ENTRADA VIENE VACIO (PRIMERA
038000*    CORRIDA DEL PROCESO) SE ARRANCA EN CEROS; DE LO CONTRARIO
038100*    SE HEREDA EL ACUMULADO DEL PASO DE ALTA DE CUENTAS
038200     READ CTLTOTI
038300         AT END
038400             MOVE ZEROS TO REG-TOTALES-ENTRA
038500     END-READ
038600*    SE INICIALIZA EL TOTAL DE MONTO TRANSFERIDO CON LO YA
038700*    ACUMULADO EN EL PASO ANTERIOR ANTES DE SUMAR LO DE ESTA
038800*    CORRIDA (VER 2009-POSTEAR-TRANSFERENCIA)
038900     MOVE CTE2-MONTO-TOTAL-TRANSF TO CTS-MONTO-TOTAL-TRANSF.
039000
039100*----------------------------------------------------------------*
039200*==================*
039300 1004-LEER-TRFENT.
039400*==================*
039500     READ TRFENT
039600         AT END
039700             MOVE 1 TO WS-FIN-TRFENT
039800         NOT AT END
039900             ADD 1 TO CONT-TRFENT
040000     END-READ.
040100
040200*----------------------------------------------------------------*
040300*==========================*
040400 2000-PROCESO-TRANSFER.
040500*==========================*
040600*    RUTINA CENTRAL DE PROCESO - CADA SOLICITUD SE VALIDA, SE
040700*    REVISA CONTRA DUPLICADOS, SE LOCALIZAN AMBAS CUENTAS, SE
040800*    GENERA EL ID DE TRANSFERENCIA, SE GRABA COMO PENDIENTE Y
040900*    SOLO SI TODO LO ANTERIOR PASA SE POSTEA EL CARGO/ABONO.
041000     MOVE 'S' TO WS-TRANSFER-VALIDA
041100     MOVE 'N' TO WS-YA-PROCESADA
041200     PERFORM 2001-VALIDAR-CAMPOS-OBLIG THRU 2001-VALIDAR-CAMPOS-OBLIG-EXIT
041300*    LA IDEMPOTENCIA SOLO SE REVISA SI LA SOLICITUD YA PASO LAS
041400*    VALIDACIONES DE FORMA (2001)
041500     IF TRANSFER-ES-VALIDA
041600         PERFORM 2002-VERIFICAR-IDEMPOTENCIA
041700     END-IF
041800*    A PARTIR DE AQUI CADA PASO SE SALTA SI LA SOLICITUD YA SE
041900*    RECHAZO O SI RESULTO SER UN REENVIO DUPLICADO
042000     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
042100         PERFORM 2003-LEER-CUENTA-ORIGEN
042200     END-IF
042300     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
042400         PERFORM 2004-LEER-CUENTA-DESTINO
042500     END-IF
042600     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
042700         PERFORM 2005-VALIDAR-CUENTAS-ACTIVAS
042800     END-IF
042900*    EL ID SE GENERA Y EL REGISTRO PENDIENTE SE GRABA JUNTOS -
043000*    NO TIENE CASO GENERAR UN ID SI NO SE VA A GRABAR NADA CON EL
043100     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
043200         PERFORM 2006-GENERAR-ID-TRANSFER
043300         PERFORM 2007-GRABAR-PENDIENTE
043400     END-IF
043500     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
043600         PERFORM 2008-VALIDAR-SALDO-SUFICIENTE
043700     END-IF
043800*    EL POSTEO FINAL SOLO OCURRE SI TODAVIA ES VALIDA DESPUES DE
043900*    LA VALIDACION DE SALDO (2008 PUDO HABERLA MARCADO FALLIDA)
044000     IF TRANSFER-ES-VALIDA AND NOT TRANSFER-YA-PROCESADA
044100         PERFORM 2009-POSTEAR-TRANSFERENCIA
044200     END-IF
044300*    SE ADELANTA LA LECTURA DE LA SIGUIENTE SOLICITUD PARA EL
044400*    SIGUIENTE CICLO DEL PERFORM/UNTIL EN LA PROCEDURE DIVISION
044500     PERFORM 1004-LEER-TRFENT.
044600
044700*----------------------------------------------------------------*
044800*==============================*
044900 2001-VALIDAR-CAMPOS-OBLIG.
045000*==============================*
045100*    VALIDACIONES DE FORMA DE LA SOLICITUD DE TRANSFERENCIA. CADA
045200*    CONDICION DE RECHAZO SALTA DIRECTO A LA SALIDA (2001-...-EXIT)
045300*    EN LUGAR DE ANIDAR LAS SIGUIENTES PRUEBAS EN UN ELSE.
045400     MOVE '2001-VALIDAR-CAMPOS-OBLIG' TO WSV-RUTINA
045500*    NI LA CUENTA ORIGEN NI LA DESTINO PUEDEN VENIR EN BLANCO
045600     IF CTE-ID-CTA-ORIGEN = SPACES OR CTE-ID-CTA-DESTINO = SPACES
045700         MOVE 'CUENTA ORIGEN O DESTINO EN BLANCO' TO WSV-ACCION
045800         PERFORM 9000-RECHAZAR-TRANSFER
045900         GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
046000     END-IF
046100*    NO SE PERMITE TRANSFERIR UNA CUENTA A SI MISMA
046200     IF CTE-ID-CTA-ORIGEN = CTE-ID-CTA-DESTINO
046300         MOVE 'TRANSFERENCIA A LA MISMA CUENTA' TO WSV-ACCION
046400         PERFORM 9000-RECHAZAR-TRANSFER
046500         GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
046600     END-IF
046700*    LA CLAVE DE IDEMPOTENCIA ES OBLIGATORIA - SIN ELLA NO HAY
046800*    FORMA DE DETECTAR UN REENVIO DUPLICADO DE LA SOLICITUD
046900     IF CTE-CLAVE-IDEMPOT = SPACES
047000         MOVE 'CLAVE DE IDEMPOTENCIA EN BLANCO' TO WSV-ACCION
047100         PERFORM 9000-RECHAZAR-TRANSFER
047200         GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
047300     END-IF
047400*    LA CLAVE DEBE MEDIR ENTRE 8 Y 255 CARACTERES (EL FORMATO NO
047500*    ES LIBRE - VIENE DE UN GENERADOR DE CLAVES DEL LADO DEL
047600*    CANAL, NO DE UN CAPTURISTA), SE MIDE DE DERECHA A IZQUIERDA
047700*    IGNORANDO EL RELLENO DE ESPACIOS DEL CAMPO PIC X(255)
047800     MOVE CTE-CLAVE-IDEMPOT TO WS-CLAVE-TXT
047900     MOVE ZEROS TO WS-LONG-CLAVE
048000     MOVE 'S' TO WS-CLAVE-ES-VALIDA
048100     PERFORM 2001A-EXAMINAR-CAR-CLAVE
048200        VARYING WS-SUB-CLAVE FROM 1 BY 1 UNTIL WS-SUB-CLAVE > 255
048300     IF WS-LONG-CLAVE < 8
048400         MOVE 'CLAVE DE IDEMPOTENCIA MENOR A 8 CARACTERES'
048500                                      TO WSV-ACCION
048600         PERFORM 9000-RECHAZAR-TRANSFER
048700         GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
048800     END-IF
048900*    SOLO SE ACEPTAN LETRAS, DIGITOS, GUION BAJO (_) Y GUION (-)
049000*    EN LA CLAVE - VER TABLA WSC-CARS-VALIDOS-CLAVE
049100     IF CLAVE-IDEMPOT-NO-ES-VALIDA
049200         MOVE 'CLAVE DE IDEMPOTENCIA CON CARACTERES NO PERMITIDOS'
049300                                      TO WSV-ACCION
049400         PERFORM 9000-RECHAZAR-TRANSFER
049500         GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
049600     END-IF
049700*    EL MONTO DEBE ESTAR DENTRO DEL RANGO OPERATIVO PERMITIDO -
049800*    MINIMO DE UN CENTAVO (700455) Y MAXIMO DE UN MILLON (700348)
049900     IF CTE-MONTO-TRANSFER < WSC-MONTO-MINIMO
050000       OR CTE-MONTO-TRANSFER > WSC-MONTO-MAXIMO
050100         MOVE 'MONTO FUERA DE RANGO PERMITIDO' TO WSV-ACCION
050200         PERFORM 9000-RECHAZAR-TRANSFER
050300     END-IF.
050400 2001-VALIDAR-CAMPOS-OBLIG-EXIT.
050500     EXIT.
050600*----------------------------------------------------------------*
050700*==============================*
050800 2001A-EXAMINAR-CAR-CLAVE.
050900*==============================*
051000*    POR CADA POSICION NO BLANCO DE LA CLAVE SE CUENTA UN
051100*    CARACTER DE LARGO Y SE BUSCA ESE CARACTER EN LA TABLA DE
051200*    CARACTERES PERMITIDOS (WSC-CARS-VALIDOS-CLAVE); SI NO
051300*    APARECE EN LA TABLA LA CLAVE QUEDA MARCADA COMO INVALIDA
051400     IF WS-CLAVE-CAR (WS-SUB-CLAVE) NOT = SPACE
051500        ADD 1 TO WS-LONG-CLAVE
051600        MOVE ZEROS TO WS-POS-CAR-CLAVE
051700        INSPECT WSC-CARS-VALIDOS-CLAVE TALLYING WS-POS-CAR-CLAVE
051800            FOR ALL WS-CLAVE-CAR (WS-SUB-CLAVE)
051900        IF WS-POS-CAR-CLAVE = ZERO
052000           SET CLAVE-IDEMPOT-NO-ES-VALIDA TO TRUE
052100        END-IF
052200     END-IF.
052300*----------------------------------------------------------------*
052400
052500*----------------------------------------------------------------*
052600*================================*
052700 2002-VERIFICAR-IDEMPOTENCIA.
052800*================================*
052900*    SE BUSCA LA CLAVE DE IDEMPOTENCIA EN EL LIBRO DE TRANSFEREN-
053000*    CIAS (TRFLDG, CLAVE ALTERNA). SI YA EXISTE UN REGISTRO CON
053100*    ESA CLAVE LA SOLICITUD ES UN REENVIO Y NO SE VUELVE A POSTEAR;
053200*    SOLO SE REPORTA EL ESTADO YA ALCANZADO POR EL REGISTRO ORIGINAL.
053300     MOVE '2002-VERIFICAR-IDEMPOTENCIA' TO WSV-RUTINA
053400     MOVE CTE-CLAVE-IDEMPOT TO CTL-CLAVE-IDEMPOT
053500     READ TRFLDG KEY IS CTL-CLAVE-IDEMPOT
053600         INVALID KEY
053700             CONTINUE
053800         NOT INVALID KEY
053900             MOVE 'S' TO WS-YA-PROCESADA
054000             PERFORM 9000-REEMITIR-DUPLICADA
054100     END-READ.
054200
054300*----------------------------------------------------------------*
054400*==========================*
054500 2003-LEER-CUENTA-ORIGEN.
054600*==========================*
054700*    LOCALIZA LA CUENTA ORIGEN EN EL MAESTRO DE CUENTAS (CTAMSTR)
054800*    POR SU LLAVE PRIMARIA. SI NO EXISTE SE RECHAZA LA SOLICITUD;
054900*    SI EXISTE SE CONSERVA UNA COPIA DEL REGISTRO EN WS-REG-ORIGEN
055000*    PARA PODER VALIDAR SALDO Y POSTEAR MAS ADELANTE SIN VOLVER A
055100*    LEER EL ARCHIVO.
055200     MOVE '2003-LEER-CUENTA-ORIGEN' TO WSV-RUTINA
055300     MOVE CTE-ID-CTA-ORIGEN TO CTA-ID-CUENTA
055400     READ CTAMSTR KEY IS CTA-ID-CUENTA
055500         INVALID KEY
055600             MOVE 'CUENTA ORIGEN NO EXISTE' TO WSV-ACCION
055700             PERFORM 9000-RECHAZAR-TRANSFER
055800         NOT INVALID KEY
055900             MOVE REG-CUENTA TO WS-REG-ORIGEN
056000     END-READ.
056100
056200*----------------------------------------------------------------*
056300*==========================*
056400 2004-LEER-CUENTA-DESTINO.
056500*==========================*
056600*    MISMA MECANICA QUE 2003-LEER-CUENTA-ORIGEN PERO PARA LA CUENTA
056700*    DESTINO; SE GUARDA EN WS-REG-DESTINO.
056800     MOVE '2004-LEER-CUENTA-DESTINO' TO WSV-RUTINA
056900     MOVE CTE-ID-CTA-DESTINO TO CTA-ID-CUENTA
057000     READ CTAMSTR KEY IS CTA-ID-CUENTA
057100         INVALID KEY
057200             MOVE 'CUENTA DESTINO NO EXISTE' TO WSV-ACCION
057300             PERFORM 9000-RECHAZAR-TRANSFER
057400         NOT INVALID KEY
057500             MOVE REG-CUENTA TO WS-REG-DESTINO
057600     END-READ.
057700
057800*----------------------------------------------------------------*
057900*===============================*
058000 2005-VALIDAR-CUENTAS-ACTIVAS.
058100*===============================*
058200*    NI LA CUENTA ORIGEN NI LA DESTINO PUEDEN ESTAR MARCADAS COMO
058300*    INACTIVAS (BAJA) EN EL MAESTRO - UNA TRANSFERENCIA CONTRA UNA
058400*    CUENTA DADA DE BAJA SE RECHAZA IGUAL QUE UNA CUENTA INEXISTENTE.
058500     MOVE '2005-VALIDAR-CUENTAS-ACTIVAS' TO WSV-RUTINA
058600*    SE VALIDA PRIMERO LA CUENTA ORIGEN Y LUEGO LA DESTINO; BASTA
058700*    QUE UNA DE LAS DOS ESTE INACTIVA PARA RECHAZAR LA SOLICITUD.
058800     IF CTO-CUENTA-INACTIVA
058900         MOVE 'CUENTA ORIGEN INACTIVA' TO WSV-ACCION
059000         PERFORM 9000-RECHAZAR-TRANSFER
059100     ELSE
059200         IF CTD-CUENTA-INACTIVA
059300             MOVE 'CUENTA DESTINO INACTIVA' TO WSV-ACCION
059400             PERFORM 9000-RECHAZAR-TRANSFER
059500         END-IF
059600     END-IF.
059700
059800*----------------------------------------------------------------*
059900*===========================*
060000 2006-GENERAR-ID-TRANSFER.
060100*===========================*
060200*    GENERA UN IDENTIFICADOR PSEUDO-UNICO DE 36 POSICIONES PARA LA
060300*    TRANSFERENCIA (FORMATO TIPO UUID) A PARTIR DE LA FECHA DEL
060400*    PROCESO, LA HORA DEL RELOJ DEL SISTEMA, EL CONSECUTIVO DE
060500*    LECTURA DE TRFENT Y EL NUMERO DE REINTENTO (WS-REINTENTO), PARA
060600*    QUE UN REGENERADO POR REINTENTO NO COLISIONE CON EL ANTERIOR.
060700     MOVE '2006-GENERAR-ID-TRANSFER' TO WSV-RUTINA
060800*    LA SEMILLA COMBINA HORA DEL RELOJ, CONSECUTIVO DE LECTURA Y
060900*    NUMERO DE REINTENTO PARA QUE DOS SOLICITUDES LEIDAS EN EL
061000*    MISMO SEGUNDO NO GENEREN EL MISMO ID.
061100     COMPUTE WS-SEMILLA-RANDOM =
061200         (HH * 3600 + MM * 60 + SS) * 991
061300         + (CONT-TRFENT * 37) + (WS-REINTENTO * 11)
061400     MOVE WS-FECHA-HOY-AAAAMMDD TO WS-ID-SEG1
061500     DIVIDE WS-SEMILLA-RANDOM BY 10000 GIVING WS-COCIENTE-DESCARTE
061600                                        REMAINDER WS-ID-SEG2
061700     COMPUTE WS-ID-SEG3 = CONT-TRFENT
061800     MOVE HORAMVS         TO WS-ID-SEG4
061900     COMPUTE WS-ID-SEG5 = (WS-SEMILLA-RANDOM * 1000000)
062000                           + (CONT-TRFENT * 100) + WS-REINTENTO
062100     MOVE WS-ID-TRF-GEN TO CTL-ID-TRANSFER.
062200
062300*----------------------------------------------------------------*
062400*=========================*
062500 2007-GRABAR-PENDIENTE.
062600*=========================*
062700*    SE GRABA LA TRANSFERENCIA EN EL LIBRO (TRFLDG) EN DOS PASOS:
062800*    PRIMERO SE ESCRIBE EN ESTADO 'PENDING' PARA DEJAR EVIDENCIA DE
062900*    QUE LA SOLICITUD FUE RECIBIDA Y ACEPTADA, LUEGO SE REGRABA DE
063000*    INMEDIATO A 'PROCESSING' ANTES DE TOCAR LOS SALDOS - ASI, SI EL
063100*    PASO SE CAE A MEDIO POSTEO, EL REGISTRO QUEDA EN UN ESTADO QUE
063200*    DELATA UNA TRANSFERENCIA A MEDIO PROCESAR EN LUGAR DE PERDERSE.
063300     MOVE '2007-GRABAR-PENDIENTE' TO WSV-RUTINA
063400     MOVE CTE-ID-CTA-ORIGEN    TO CTL-ID-CTA-ORIGEN
063500     MOVE CTE-ID-CTA-DESTINO   TO CTL-ID-CTA-DESTINO
063600     MOVE CTE-MONTO-TRANSFER   TO CTL-MONTO-TRANSFER
063700     MOVE CTE-CLAVE-IDEMPOT    TO CTL-CLAVE-IDEMPOT
063800     MOVE CTE-DESCRIPCION      TO CTL-DESCRIPCION
063900     MOVE 'PENDING'            TO CTL-ESTADO-TRANSFER
064000     MOVE SPACES               TO CTL-MOTIVO-FALLA
064100*    PRIMER GRABADO: DEJA EVIDENCIA DE LA SOLICITUD ACEPTADA ANTES
064200*    DE TOCAR NINGUN SALDO
064300     WRITE REG-TRF-LIBRO
064400         INVALID KEY
064500             MOVE '2007-GRABAR-PENDIENTE' TO WSV-RUTINA
064600             MOVE 'ERROR AL GRABAR TRANSFERENCIA PENDIENTE'
064700                                          TO WSV-ACCION
064800             PERFORM 9000-ERROR-PGM
064900     END-WRITE
065000*    SEGUNDO GRABADO: MARCA LA TRANSFERENCIA COMO EN PROCESO JUSTO
065100*    ANTES DE APLICAR EL CARGO/ABONO
065200     MOVE 'PROCESSING' TO CTL-ESTADO-TRANSFER
065300     REWRITE REG-TRF-LIBRO
065400         INVALID KEY
065500             MOVE '2007-GRABAR-PENDIENTE' TO WSV-RUTINA
065600             MOVE 'ERROR AL REGRABAR TRANSFER (PROCESSING)'
065700                                          TO WSV-ACCION
065800             PERFORM 9000-ERROR-PGM
065900     END-REWRITE.
066000
066100*----------------------------------------------------------------*
066200*================================*
066300 2008-VALIDAR-SALDO-SUFICIENTE.
066400*================================*
066500*    LA CUENTA ORIGEN DEBE TENER SALDO SUFICIENTE PARA CUBRIR EL
066600*    MONTO SOLICITADO; DE LO CONTRARIO LA TRANSFERENCIA SE MARCA
066700*    FALLIDA (NO RECHAZADA) PORQUE YA PASO TODAS LAS VALIDACIONES DE
066800*    FORMA Y YA TIENE UN REGISTRO 'PROCESSING' EN EL LIBRO.
066900     MOVE '2008-VALIDAR-SALDO-SUFICIENTE' TO WSV-RUTINA
067000*    COMPARACION DIRECTA CONTRA EL SALDO LEIDO EN 2003-LEER-CUENTA-
067100*    ORIGEN; NO SE PERMITEN SOBREGIROS EN NINGUNA CUENTA.
067200     IF CTO-SALDO-ACTUAL < CTE-MONTO-TRANSFER
067300         MOVE 'SALDO INSUFICIENTE EN CUENTA ORIGEN' TO WSV-ACCION
067400         PERFORM 9000-MARCAR-FALLIDA
067500     END-IF.
067600
067700*----------------------------------------------------------------*
067800*==============================*
067900 2009-POSTEAR-TRANSFERENCIA.
068000*==============================*
068100*    CARGA EL MONTO A LA CUENTA ORIGEN Y ABONA A LA CUENTA DESTINO,
068200*    REGRABANDO AMBOS REGISTROS DEL MAESTRO, Y CIERRA EL REGISTRO DEL
068300*    LIBRO EN ESTADO 'COMPLETED'. SE ACUMULAN LOS CONTADORES Y EL
068400*    MONTO TOTAL TRANSFERIDO DEL PASO PARA LA CEDULA DE TOTALES.
068500     MOVE '2009-POSTEAR-TRANSFERENCIA' TO WSV-RUTINA
068600*    EL CARGO Y EL ABONO SE CALCULAN CON ROUNDED PORQUE EL SALDO
068700*    MANEJA DOS DECIMALES Y EL MONTO SOLICITADO PODRIA VENIR CON
068800*    MAS PRECISION DESDE EL CANAL.
068900     COMPUTE CTO-SALDO-ACTUAL ROUNDED =
069000         CTO-SALDO-ACTUAL - CTE-MONTO-TRANSFER
069100     COMPUTE CTD-SALDO-ACTUAL ROUNDED =
069200         CTD-SALDO-ACTUAL + CTE-MONTO-TRANSFER
069300*    SE REGRABAN AMBAS CUENTAS POR SEPARADO - PRIMERO EL CARGO A
069400*    ORIGEN, LUEGO EL ABONO A DESTINO
069500     MOVE WS-REG-ORIGEN  TO REG-CUENTA
069600     REWRITE REG-CUENTA
069700         INVALID KEY
069800             MOVE 'ERROR AL REGRABAR CUENTA ORIGEN' TO WSV-ACCION
069900             PERFORM 9000-ERROR-PGM
070000     END-REWRITE
070100     MOVE WS-REG-DESTINO TO REG-CUENTA
070200     REWRITE REG-CUENTA
070300         INVALID KEY
070400             MOVE 'ERROR AL REGRABAR CUENTA DESTINO' TO WSV-ACCION
070500             PERFORM 9000-ERROR-PGM
070600     END-REWRITE
070700*    TERCER Y ULTIMO GRABADO DEL REGISTRO DEL LIBRO: LA TRANSFEREN-
070800*    CIA QUEDA CERRADA COMO COMPLETADA
070900     MOVE 'COMPLETED' TO CTL-ESTADO-TRANSFER
071000     REWRITE REG-TRF-LIBRO
071100         INVALID KEY
071200             MOVE 'ERROR AL REGRABAR TRANSFER COMPLETADA'
071300                                          TO WSV-ACCION
071400             PERFORM 9000-ERROR-PGM
071500     END-REWRITE
071600     ADD 1 TO CONT-COMPLETADAS
071700     ADD CTE-MONTO-TRANSFER TO CTS-MONTO-TOTAL-TRANSF.
071800
071900*----------------------------------------------------------------*
072000*======================*
072100 9000-MARCAR-FALLIDA.
072200*======================*
072300*    CIERRA EL REGISTRO DEL LIBRO EN ESTADO 'FAILED' CON EL MOTIVO
072400*    RECIBIDO EN WSV-ACCION (POR AHORA SOLO SALDO INSUFICIENTE) Y
072500*    ACUMULA EL CONTADOR DE TRANSFERENCIAS FALLIDAS DEL PASO.
072600     MOVE 'N' TO WS-TRANSFER-VALIDA
072700     MOVE WSV-ACCION       TO CTL-MOTIVO-FALLA
072800     MOVE 'FAILED'         TO CTL-ESTADO-TRANSFER
072900     REWRITE REG-TRF-LIBRO
073000         INVALID KEY
073100             MOVE 'ERROR AL REGRABAR TRANSFERENCIA FALLIDA'
073200                                          TO WSV-ACCION
073300             PERFORM 9000-ERROR-PGM
073400     END-REWRITE
073500     ADD 1 TO CONT-FALLIDAS.
073600
073700*----------------------------------------------------------------*
073800*==========================*
073900 9000-RECHAZAR-TRANSFER.
074000*==========================*
074100*    GRABA UN RENGLON EN EL ARCHIVO DE RECHAZOS (RECHAZO) PARA UNA
074200*    SOLICITUD QUE NO PASO LAS VALIDACIONES DE FORMA O DE EXISTEN-
074300*    CIA/ESTADO DE CUENTAS. ESTAS SOLICITUDES NUNCA LLEGAN A GRABARSE
074400*    EN EL LIBRO DE TRANSFERENCIAS.
074500     MOVE 'N'                 TO WS-TRANSFER-VALIDA
074600     MOVE 'TRANSFER'          TO REJ-TIPO-REG
074700     MOVE CTE-CLAVE-IDEMPOT   TO REJ-CLAVE
074800     MOVE WSV-ACCION          TO REJ-MOTIVO
074900     MOVE OUT-DATE            TO REJ-FECHA
075000     WRITE REG-RECHAZO.
075100
075200*----------------------------------------------------------------*
075300*==========================*
075400 9000-REEMITIR-DUPLICADA.
075500*==========================*
075600*    SE GRABA UN RENGLON DE RECHAZO INFORMATIVO CUANDO LA CLAVE DE
075700*    IDEMPOTENCIA YA FUE PROCESADA EN UNA CORRIDA ANTERIOR (O EN
075800*    ESTA MISMA CORRIDA), INDICANDO EL ESTADO CON QUE QUEDO LA
075900*    TRANSFERENCIA ORIGINAL PARA QUE EL CANAL NO LA REPORTE COMO
076000*    PERDIDA.
076100     MOVE 'DUPLICADO'         TO REJ-TIPO-REG
076200     MOVE CTE-CLAVE-IDEMPOT   TO REJ-CLAVE
076300     STRING 'TRANSFERENCIA YA PROCESADA - ESTADO: ' DELIMITED BY SIZE
076400            CTL-ESTADO-TRANSFER              DELIMITED BY SIZE
076500            INTO REJ-MOTIVO
076600     MOVE OUT-DATE            TO REJ-FECHA
076700     WRITE REG-RECHAZO.
076800
076900*----------------------------------------------------------------*
077000*====================*
077100 3000-FIN-PROCESO.
077200*====================*
077300*    CIERRA EL PASO: ARRASTRA EL TOTAL DE CUENTAS DE ALTA DEL PASO
077400*    ANTERIOR SIN TOCARLO, ACTUALIZA LOS ACUMULADOS DE TRANSFEREN-
077500*    CIAS COMPLETADAS Y FALLIDAS, GRABA LA CEDULA DE TOTALES DE
077600*    SALIDA (CTLTOTO) PARA EL SIGUIENTE PASO DEL BATCH, CIERRA LOS
077700*    6 ARCHIVOS Y DESPLIEGA EL RESUMEN DE LA CORRIDA EN CONSOLA.
077800*    EL TOTAL DE CUENTAS DE ALTA SE ARRASTRA SIN CAMBIO - ESTE PASO
077900*    NO DA DE ALTA CUENTAS, SOLO LAS TRANSFIERE ENTRE SI
078000     MOVE CTE2-CTAS-ALTA          TO CTS-CTAS-ALTA
078100     ADD  CONT-COMPLETADAS        TO CTE2-TRANSF-COMPLETADAS
078200     MOVE CTE2-TRANSF-COMPLETADAS TO CTS-TRANSF-COMPLETADAS
078300     ADD  CONT-FALLIDAS           TO CTE2-TRANSF-FALLIDAS
078400     MOVE CTE2-TRANSF-FALLIDAS    TO CTS-TRANSF-FALLIDAS
078500     WRITE REG-TOTALES-SALE
078600
078700     CLOSE TRFENT TRFLDG CTAMSTR RECHAZO CTLTOTI CTLTOTO
078800
078900     DISPLAY '================================='
079000     DISPLAY '------- DETALLES PROCESO --------'
079100     DISPLAY '-------      CTTB02Q     --------'
079200     DISPLAY '================================='
079300     DISPLAY 'SOLICITUDES LEIDAS     = ' CONT-TRFENT
079400     DISPLAY 'TRANSFER. COMPLETADAS  = ' CONT-COMPLETADAS
079500     DISPLAY 'TRANSFER. FALLIDAS     = ' CONT-FALLIDAS
079600     DISPLAY '================================='
079700     MOVE WSC-00 TO RETURN-CODE.
079800
079900*----------------------------------------------------------------*
080000*==================*
080100 9000-ERROR-PGM.
080200*==================*
080300*    RUTINA GENERICA DE ABORTO DEL PASO ANTE UN ERROR DE E/S NO
080400*    ESPERADO (STATUS DE ARCHIVO DISTINTO DE '00' EN UNA OPERACION
080500*    QUE NO CONTEMPLA ESE CODIGO COMO CONDICION NORMAL). DESPLIEGA
080600*    LA RUTINA Y LA ACCION DONDE OCURRIO EL ERROR Y TERMINA CON
080700*    RETURN-CODE 16.
080800     DISPLAY '================================'
080900     DISPLAY '------ DETALLES DE ERROR -------'
081000     DISPLAY '------      CTTB02Q      -------'
081100     DISPLAY '================================'
081200     DISPLAY ' RUTINA          :' WSV-RUTINA
081300     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
081400     DISPLAY '================================'
081500     MOVE WSC-16 TO RETURN-CODE
081600     STOP RUN.
