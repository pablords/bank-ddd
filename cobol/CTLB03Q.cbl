000100 IDENTIFICATION DIVISION.
000200*========================*
000300 PROGRAM-ID.    CTLB03Q.
000400 AUTHOR.        HCQ.
000500 INSTALLATION.  BANCO ALTIPLANO - GERENCIA DE SISTEMAS.
000600 DATE-WRITTEN.  AGO 1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*----------------------------------------------------------------*
001000*    C T L B 0 3 Q   -   L I S T A D O   D E   C U E N T A S      *
001100*----------------------------------------------------------------*
001200*    LEE EL ARCHIVO DE SOLICITUDES DE CONSULTA DE CUENTA (LKPCTA),
001300*    LOCALIZA CADA CUENTA EN EL MAESTRO (CTAMSTR) POR SU ID Y
001400*    EMITE UN RENGLON DEL REPORTE DE LISTADO (LISTADO) CON EL
001500*    NUMERO DE CUENTA, EL NOMBRE DEL TITULAR, EL SALDO ACTUAL Y
001600*    EL INDICADOR DE ACTIVA. LAS CONSULTAS DE SALDO (TIPO 'S')
001700*    SE RECHAZAN SI LA CUENTA ESTA INACTIVA. LAS CONSULTAS SOBRE
001800*    CUENTAS INEXISTENTES O CON ID EN BLANCO VAN AL REPORTE DE
001900*    RECHAZOS (RECHAZO). ESTE ES EL ULTIMO PASO DE LA CORRIDA -
002000*    LEE LOS TOTALES ACUMULADOS POR CTAB01Q Y CTTB02Q (CTLTOTI)
002100*    Y LOS IMPRIME COMO RENGLONES FINALES DEL REPORTE.
002200*----------------------------------------------------------------*
002300*    BITACORA DE CAMBIOS                                         *
002400*----------------------------------------------------------------*
002500*    AGO94  HCQ  700410  VERSION INICIAL DEL PROGRAMA - LISTADO SIMPLE
002600*                        DE CUENTAS POR ID, SIN RECHAZOS NI TOTALES DE
002700*                        CIERRE.
002800*    NOV98  SDP  700414  REESCRITURA DEL PROGRAMA - SE AGREGA VALIDACION
002900*                        DE ID EN BLANCO, RECHAZO DE CUENTAS INEXISTEN-
003000*                        TES Y LECTURA/IMPRESION DE LOS TOTALES DE
003100*                        CIERRE DE LA CORRIDA (CTLTOTI).
003200*    DIC98  SDP  700415  SE AJUSTA EL FORMATO DE FECHA DEL RENGLON
003300*                        DE RECHAZO PARA CONSISTENCIA CON EL RESTO
003400*                        DE LA CORRIDA.
003500*    ENE99  SDP  700416  PRUEBAS DE REGRESION A#O 2000 - SIN
003600*                        HALLAZGOS. CIERRE DE PROYECTO Y2K.
003700*    MAY01  ARC  700430  SE AGREGA VALIDACION DE CUENTA ACTIVA
003800*                        PARA LAS CONSULTAS DE SALDO (TIPO 'S').
003900*    OCT06  DFR  700456  SE ESTANDARIZA EL LAYOUT DEL RENGLON DE
004000*                        RECHAZO CON EL USADO EN EL PASO DE
004100*                        TRANSFERENCIAS (CTTB02Q).
004200*    MAR09  SDP  700484  SE CORRIGE LA COLUMNA DEL INDICADOR DE
004300*                        COMENTARIO EN TODO EL PROGRAMA - QUEDABA
004400*                        UN ESPACIO DE MAS ENTRE EL NUMERO DE
004500*                        SECUENCIA Y EL ASTERISCO.
004600*    ABR09  SDP  700488  SE AGREGA SALIDA ANTICIPADA (GO TO) EN
004700*                        2001-LEER-CUENTA CUANDO EL IDENTIFICADOR
004800*                        DE CUENTA VIENE EN BLANCO, EN LUGAR DE
004900*                        ANIDAR LA LECTURA DEL MAESTRO EN UN ELSE.
005000*    JUN09  SDP  700490  SE AMPLIA LA BITACORA DE CAMBIOS Y SE DOCUMENTAN
005100*                        CON MAS DETALLE LOS PARRAFOS DE LA PROCEDURE
005200*                        DIVISION, A PETICION DE AUDITORIA DE SISTEMAS.
005300*----------------------------------------------------------------*
005400*========================*
005500 ENVIRONMENT DIVISION.
005600*========================*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900*    C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE DE LISTADO Y DEL
006000*    REPORTE DE RECHAZOS EN LOS EQUIPOS DE IMPRESION DEL CENTRO DE
006100*    COMPUTO.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*    ARCHIVO DE ENTRADA DE SOLICITUDES DE CONSULTA DE CUENTA
006600     SELECT LKPCTA  ASSIGN TO 'LKPCTA'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-LKPCTA.
006900*    MAESTRO DE CUENTAS - ACCESO DINAMICO POR ID Y POR CEDULA
007000     SELECT CTAMSTR ASSIGN TO 'CTAMSTR'
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS DYNAMIC
007300         RECORD KEY IS CTA-ID-CUENTA
007400         ALTERNATE RECORD KEY IS CTA-CEDULA-TITULAR
007500             WITH DUPLICATES
007600         ALTERNATE RECORD KEY IS CTA-NUM-CUENTA
007700             WITH DUPLICATES
007800         FILE STATUS IS FS-CTAMSTR.
007900*    REPORTE DE LISTADO DE CUENTAS CONSULTADAS
008000     SELECT LISTADO ASSIGN TO 'LISTADO'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-LISTADO.
008300*    REPORTE DE RECHAZOS DE CONSULTA
008400     SELECT RECHAZO ASSIGN TO 'RECHAZO'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-RECHAZO.
008700*    TOTALES FINALES DE LA CORRIDA - ULTIMO PASO, SOLO LECTURA
008800     SELECT CTLTOTI ASSIGN TO 'CTLTOTI'
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-CTLTOTI.
009100*=============*
009200 DATA DIVISION.
009300*=============*
009400*=============*
009500 FILE SECTION.
009600*=============*
009700*----------------------------------------------------------------*
009800*    ARCHIVO DE ENTRADA - UNA SOLICITUD DE CONSULTA POR RENGLON.
009900*    EL TIPO DE CONSULTA (S=SALDO, N=SIMPLE) DETERMINA SI SE VALIDA
010000*    QUE LA CUENTA ESTE ACTIVA ANTES DE INCLUIRLA EN EL LISTADO.
010100 FD  LKPCTA
010200     .
010300 01  REG-CTA-CONSULTA.
010400     05  LKP-ID-CUENTA           PIC X(36).
010500     05  LKP-TIPO-CONSULTA       PIC X(01).
010600         88  LKP-CONSULTA-SALDO          VALUE 'S'.
010700         88  LKP-CONSULTA-SIMPLE         VALUE 'N'.
010800     05  FILLER                  PIC X(20).
010900*
011000*----------------------------------------------------------------*
011100*    MISMO MAESTRO DE CUENTAS QUE MANTIENEN CTAB01Q Y CTTB02Q. AQUI
011200*    SOLO SE LEE (ACCESO DINAMICO POR ID) - ESTE PROGRAMA NO ALTERA
011300*    SALDOS NI ESTADOS DE CUENTA.
011400 FD  CTAMSTR
011500     .
011600     COPY CTAFDCTA.
011700*
011800*----------------------------------------------------------------*
011900*    REPORTE PRINCIPAL DE LA CORRIDA - UN RENGLON POR CUENTA CON-
012000*    SULTADA EXITOSAMENTE, MAS CUATRO RENGLONES FINALES DE TOTALES
012100*    GENERALES (VER 3000-FIN-PROCESO).
012200 FD  LISTADO
012300     .
012400 01  REG-LISTADO.
012500     05  LST-NUM-CUENTA.
012600         10  LST-NUM-BASE        PIC 9(07).
012700         10  FILLER              PIC X(01) VALUE '-'.
012800         10  LST-NUM-DIGVER      PIC 9(01).
012900     05  FILLER                  PIC X(02) VALUE SPACES.
013000     05  LST-NOMBRE-TITULAR      PIC X(30).
013100     05  FILLER                  PIC X(02) VALUE SPACES.
013200     05  LST-SALDO               PIC -(11)9.99.
013300     05  FILLER                  PIC X(02) VALUE SPACES.
013400     05  LST-ACTIVA              PIC X(01).
013500     05  FILLER                  PIC X(10) VALUE SPACES.
013600*
013700*----------------------------------------------------------------*
013800*    RENGLONES DE CONSULTA QUE NO SE PUDIERON ATENDER - ID EN
013900*    BLANCO, CUENTA INEXISTENTE O CUENTA INACTIVA EN UNA CONSULTA
014000*    DE SALDO. MISMO LAYOUT QUE EL RECHAZO DE CTTB02Q.
014100 FD  RECHAZO
014200     .
014300 01  REG-RECHAZO.
014400     05  REJ-TIPO-REG            PIC X(10).
014500     05  REJ-CLAVE               PIC X(40).
014600     05  REJ-MOTIVO              PIC X(60).
014700     05  REJ-FECHA               PIC X(10).
014800     05  FILLER                  PIC X(10).
014900*
015000*----------------------------------------------------------------*
015100*    TOTALES DE CONTROL PRODUCIDOS POR CTAB01Q Y ACTUALIZADOS POR
015200*    CTTB02Q A LO LARGO DE LA CORRIDA. ESTE PASO LOS LEE UNA SOLA
015300*    VEZ Y LOS TRASLADA AL REPORTE DE LISTADO COMO RENGLONES FINALES.
015400 FD  CTLTOTI
015500     .
015600 01  REG-TOTALES-FINAL.
015700     COPY CTAWCTOT REPLACING ==REG-TOTALES-CTL== BY ==REG-TOTALES-FINAL==
015800                             ==CTC-== BY ==CTF-==.
015900*========================*
016000 WORKING-STORAGE SECTION.
016100*========================*
016200*    AREA DE TRABAJO PARA MENSAJES DE ERROR - RUTINA Y ACCION QUE
016300*    SE ESTABAN EJECUTANDO CUANDO OCURRIO EL PROBLEMA.
016400 01  WSV-VARIABLES.
016500     05  WSV-RUTINA              PIC  X(30)  VALUE SPACES.
016600     05  WSV-ACCION              PIC  X(40)  VALUE SPACES.
016700     05  FILLER                  PIC  X(01)  VALUE SPACES.
016800
016900*    CODIGOS DE ESTADO DE LOS CINCO ARCHIVOS DE ESTE PASO.
017000 01  WSF-FSTATUS.
017100     05  FS-LKPCTA               PIC  X(02)  VALUE '00'.
017200     05  FS-CTAMSTR              PIC  X(02)  VALUE '00'.
017300     05  FS-LISTADO              PIC  X(02)  VALUE '00'.
017400     05  FS-RECHAZO              PIC  X(02)  VALUE '00'.
017500     05  FS-CTLTOTI              PIC  X(02)  VALUE '00'.
017600     05  FILLER                  PIC  X(01)  VALUE SPACES.
017700
017800*    CONSTANTES DE RETURN-CODE - CERO PARA TERMINACION NORMAL,
017900*    16 PARA ABORTO POR ERROR DE ARCHIVO (VER 9000-ERROR-PGM).
018000 01  WSC-COSTANTES.
018100     05  WSC-00                  PIC  9(02)  VALUE 00.
018200     05  WSC-16                  PIC  9(02)  VALUE 16.
018300     05  FILLER                  PIC  X(01)  VALUE SPACES.
018400
018500*    CONTADORES DE CONTROL DE LA CORRIDA - SE IMPRIMEN AL FINAL
018600*    EN 3000-FIN-PROCESO PARA CUADRE CONTRA EL ARCHIVO DE ENTRADA.
018700 01  WSA-ACUMULADORES.
018800     05  CONT-LKPCTA             PIC  9(07) COMP VALUE ZEROS.
018900     05  CONT-LISTADOS           PIC  9(07) COMP VALUE ZEROS.
019000     05  CONT-RECHAZADOS         PIC  9(07) COMP VALUE ZEROS.
019100     05  FILLER                  PIC  X(01)  VALUE SPACES.
019200 01  WSA-ACUMULADORES-R REDEFINES WSA-ACUMULADORES.
019300     05  WSA-VISTA-IMPRESION     PIC X(22).
019400
019500*    WS-FIN-LKPCTA CONTROLA EL PERFORM/UNTIL PRINCIPAL. WS-CONSULTA-
019600*    VALIDA SE APAGA EN CUANTO 2001 O 2002 RECHAZAN LA SOLICITUD, PARA
019700*    QUE LOS PASOS SIGUIENTES DE 2000-ATENDER-CONSULTA SE SALTEN.
019800 01  WSS-SWITCH.
019900     05  WS-FIN-LKPCTA           PIC  9(01)  VALUE 0.
020000         88  FIN-LKPCTA-OK                   VALUE 1.
020100     05  WS-CONSULTA-VALIDA      PIC  X(01)  VALUE 'S'.
020200         88  CONSULTA-ES-VALIDA              VALUE 'S'.
020300         88  CONSULTA-NO-ES-VALIDA           VALUE 'N'.
020400     05  FILLER                  PIC  X(01)  VALUE SPACES.
020500
020600*    CONTADORES DE TRABAJO DE LA VALIDACION DE ID EN BLANCO
020700 77  WS-ID-SUB                   PIC  9(02) COMP VALUE ZEROS.
020800 77  WS-ID-NOBLANCOS             PIC  9(02) COMP VALUE ZEROS.
020900
021000*    COPIA DE TRABAJO DEL ID DE CUENTA SOLICITADO, REDEFINIDA COMO
021100*    TABLA DE UN CARACTER PARA PODER RECORRERLA POSICION POR
021200*    POSICION EN 2001A-CONTAR-CARACTERES.
021300 01  WS-ID-CONSULTA-TRABAJO      PIC X(36) VALUE SPACES.
021400 01  WS-ID-CONSULTA-TRABAJO-R REDEFINES WS-ID-CONSULTA-TRABAJO.
021500     05  WS-ID-CONSULTA-CAR OCCURS 36 TIMES PIC X(01).
021600
021700*    CAMPO PUENTE ENTRE EL SALDO DEL MAESTRO (CTA-SALDO-ACTUAL) Y
021800*    EL RENGLON DE IMPRESION (LST-SALDO), QUE TIENEN PIC DISTINTO.
021900 01  WS-SALDO-TRABAJO            PIC S9(11)V99 VALUE ZEROS.
022000 01  WS-SALDO-TRABAJO-R REDEFINES WS-SALDO-TRABAJO.
022100     05  WS-SALDO-SIGNO          PIC X(01).
022200     05  WS-SALDO-DIGITOS        PIC 9(13).
022300
022400*    RUTINA COMUN DE FECHA/HORA - COMPARTIDA CON CTAB01Q Y CTTB02Q.
022500     COPY CTAWTIME.
022600*===============================*
022700 PROCEDURE DIVISION.
022800*===============================*
022900*    PARRAFO CONDUCTOR - ABRE ARCHIVOS, ATIENDE CADA SOLICITUD DE
023000*    CONSULTA HASTA AGOTAR EL ARCHIVO DE ENTRADA Y CIERRA LA CORRIDA.
023100     PERFORM 1000-INICIO-PROCESO
023200     PERFORM 2000-ATENDER-CONSULTA
023300         UNTIL FIN-LKPCTA-OK
023400     PERFORM 3000-FIN-PROCESO
023500     STOP RUN.
023600*----------------------------------------------------------------*
023700*====================*
023800 1000-INICIO-PROCESO.
023900*====================*
024000     PERFORM 1001-ABRIR-ARCHIVOS
024100     PERFORM 1002-OBTENER-FECHA
024200     PERFORM 1003-LEER-TOTALES-FINALES
024300     PERFORM 1004-LEER-LKPCTA.
024400
024500*----------------------------------------------------------------*
024600*    ABRE LOS CINCO ARCHIVOS DEL PASO. EL MAESTRO DE CUENTAS SE ABRE
024700*    I-O (Y NO INPUT) POR CONSISTENCIA CON LOS OTROS DOS PROGRAMAS
024800*    DE LA CORRIDA, AUNQUE ESTE PASO SOLO LO CONSULTA.
024900*----------------------------------------------------------------*
025000 1001-ABRIR-ARCHIVOS.
025100     OPEN INPUT  LKPCTA
025200     IF FS-LKPCTA NOT = '00'
025300         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
025400         MOVE 'ERROR AL ABRIR ARCHIVO DE CONSULTAS' TO WSV-ACCION
025500         PERFORM 9000-ERROR-PGM
025600     END-IF
025700     OPEN I-O    CTAMSTR
025800     IF FS-CTAMSTR NOT = '00'
025900         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
026000         MOVE 'ERROR AL ABRIR MAESTRO DE CUENTAS' TO WSV-ACCION
026100         PERFORM 9000-ERROR-PGM
026200     END-IF
026300     OPEN OUTPUT LISTADO
026400     IF FS-LISTADO NOT = '00'
026500         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
026600         MOVE 'ERROR AL ABRIR REPORTE DE LISTADO' TO WSV-ACCION
026700         PERFORM 9000-ERROR-PGM
026800     END-IF
026900     OPEN OUTPUT RECHAZO
027000     IF FS-RECHAZO NOT = '00'
027100         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
027200         MOVE 'ERROR AL ABRIR REPORTE DE RECHAZOS' TO WSV-ACCION
027300         PERFORM 9000-ERROR-PGM
027400     END-IF
027500     OPEN INPUT  CTLTOTI
027600     IF FS-CTLTOTI NOT = '00'
027700         MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
027800         MOVE 'ERROR AL ABRIR TOTALES DE CONTROL' TO WSV-ACCION
027900         PERFORM 9000-ERROR-PGM
028000     END-IF.
028100
028200*----------------------------------------------------------------*
028300*    FECHA Y HORA DEL SISTEMA - SE USAN PARA EL RENGLON DE FECHA
028400*    DE LOS RECHAZOS (REJ-FECHA, VER 9000-RECHAZAR-CONSULTA).
028500*----------------------------------------------------------------*
028600 1002-OBTENER-FECHA.
028700     ACCEPT WS-FECHA-HOY-AAAAMMDD FROM DATE YYYYMMDD
028800     ACCEPT HORAMVS               FROM TIME.
028900
029000*----------------------------------------------------------------*
029100*    LEE EL RENGLON UNICO DE TOTALES QUE DEJARON CTAB01Q Y CTTB02Q.
029200*    SI EL ARCHIVO VIENE VACIO (CORRIDA DE PRUEBA SIN PASOS PREVIOS)
029300*    SE ASUMEN TOTALES EN CERO EN LUGAR DE ABORTAR EL PASO.
029400*----------------------------------------------------------------*
029500 1003-LEER-TOTALES-FINALES.
029600     READ CTLTOTI
029700         AT END
029800             MOVE ZEROS TO REG-TOTALES-FINAL
029900     END-READ.
030000
030100*----------------------------------------------------------------*
030200*    LECTURA ANTICIPADA DE LA SIGUIENTE SOLICITUD DE CONSULTA, AL
030300*    ESTILO DEL PERFORM/UNTIL DE LA PROCEDURE DIVISION.
030400*----------------------------------------------------------------*
030500 1004-LEER-LKPCTA.
030600     READ LKPCTA
030700         AT END
030800             MOVE 1 TO WS-FIN-LKPCTA
030900         NOT AT END
031000             ADD 1 TO CONT-LKPCTA
031100     END-READ.
031200
031300*----------------------------------------------------------------*
031400*    ATIENDE UNA SOLICITUD DE CONSULTA. WS-CONSULTA-VALIDA ARRANCA
031500*    EN "S" Y SE APAGA EN CUANTO 2001 O 2002 LA RECHAZAN - LOS PASOS
031600*    SIGUIENTES SE SALTAN SI YA NO ES VALIDA.
031700*----------------------------------------------------------------*
031800 2000-ATENDER-CONSULTA.
031900     MOVE 'S' TO WS-CONSULTA-VALIDA
032000     PERFORM 2001-LEER-CUENTA THRU 2001-LEER-CUENTA-EXIT
032100*    2002 SOLO SE EJECUTA SI EL ID DE CUENTA ALCANZO A LOCALIZARSE.
032200     IF CONSULTA-ES-VALIDA
032300         PERFORM 2002-VALIDAR-ACTIVA
032400     END-IF
032500*    EL RENGLON SOLO SE EMITE SI LA CONSULTA SIGUE VALIDA DESPUES
032600*    DE LA VALIDACION DE ACTIVA DE 2002.
032700     IF CONSULTA-ES-VALIDA
032800         PERFORM 2003-EMITIR-RENGLON
032900     END-IF
033000*    SE ADELANTA LA LECTURA DE LA SIGUIENTE SOLICITUD.
033100     PERFORM 1004-LEER-LKPCTA.
033200
033300*----------------------------------------------------------------*
033400*    VALIDA QUE EL ID DE CUENTA NO VENGA EN BLANCO Y LOCALIZA LA
033500*    CUENTA EN EL MAESTRO POR SU ID. LA SALIDA ANTICIPADA (GO TO)
033600*    EVITA INTENTAR LA LECTURA DEL MAESTRO CON UN ID EN BLANCO.
033700*----------------------------------------------------------------*
033800 2001-LEER-CUENTA.
033900     MOVE '2001-LEER-CUENTA' TO WSV-RUTINA
034000     MOVE LKP-ID-CUENTA TO WS-ID-CONSULTA-TRABAJO
034100     MOVE ZEROS TO WS-ID-NOBLANCOS
034200     PERFORM 2001A-CONTAR-CARACTERES
034300         VARYING WS-ID-SUB FROM 1 BY 1
034400         UNTIL WS-ID-SUB > 36
034500     IF WS-ID-NOBLANCOS = 0
034600*    NINGUNA POSICION DEL ID VINO CON DATO - SE RECHAZA SIN
034700*    INTENTAR LA LECTURA DEL MAESTRO.
034800         MOVE 'IDENTIFICADOR DE CUENTA EN BLANCO' TO WSV-ACCION
034900         PERFORM 9000-RECHAZAR-CONSULTA
035000         GO TO 2001-LEER-CUENTA-EXIT
035100     END-IF
035200     MOVE LKP-ID-CUENTA TO CTA-ID-CUENTA
035300*    SI LA CUENTA NO EXISTE EN EL MAESTRO SE RECHAZA LA SOLICITUD -
035400*    NO SE INTENTA VALIDAR ACTIVA NI EMITIR RENGLON.
035500     READ CTAMSTR KEY IS CTA-ID-CUENTA
035600         INVALID KEY
035700             MOVE 'CUENTA NO EXISTE' TO WSV-ACCION
035800             PERFORM 9000-RECHAZAR-CONSULTA
035900     END-READ.
036000 2001-LEER-CUENTA-EXIT.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400*    CUENTA LAS POSICIONES NO EN BLANCO DEL ID DE CONSULTA. A
036500*    DIFERENCIA DE LA VALIDACION DE CLAVE DE IDEMPOTENCIA EN
036600*    CTTB02Q, AQUI NO SE VALIDA JUEGO DE CARACTERES - SOLO SE
036700*    DETECTA UN ID COMPLETAMENTE EN BLANCO.
036800*----------------------------------------------------------------*
036900 2001A-CONTAR-CARACTERES.
037000     IF WS-ID-CONSULTA-CAR (WS-ID-SUB) NOT = SPACE
037100         ADD 1 TO WS-ID-NOBLANCOS
037200     END-IF.
037300
037400*----------------------------------------------------------------*
037500*    LAS CONSULTAS DE TIPO SALDO (S) SOBRE UNA CUENTA INACTIVA SE
037600*    RECHAZAN. LAS CONSULTAS SIMPLES (N) SE PERMITEN AUNQUE LA
037700*    CUENTA ESTE INACTIVA, PARA PODER UBICAR CUENTAS DADAS DE BAJA.
037800*----------------------------------------------------------------*
037900 2002-VALIDAR-ACTIVA.
038000     MOVE '2002-VALIDAR-ACTIVA' TO WSV-RUTINA
038100*    SOLO SE RECHAZA POR INACTIVA CUANDO LA CONSULTA ES DE SALDO -
038200*    UNA CONSULTA SIMPLE SOBRE UNA CUENTA INACTIVA SI SE PERMITE.
038300     IF LKP-CONSULTA-SALDO AND CTA-CUENTA-INACTIVA
038400         MOVE 'CUENTA INACTIVA PARA CONSULTA DE SALDO' TO WSV-ACCION
038500         PERFORM 9000-RECHAZAR-CONSULTA
038600     END-IF.
038700
038800*----------------------------------------------------------------*
038900*    ARMA Y ESCRIBE EL RENGLON DEL LISTADO CON EL NUMERO DE CUENTA,
039000*    NOMBRE DEL TITULAR, SALDO ACTUAL E INDICADOR DE ACTIVA.
039100*----------------------------------------------------------------*
039200 2003-EMITIR-RENGLON.
039300     MOVE '2003-EMITIR-RENGLON' TO WSV-RUTINA
039400     MOVE SPACES             TO REG-LISTADO
039500     MOVE CTA-NUM-CUENTA-BASE   TO LST-NUM-BASE
039600     MOVE CTA-NUM-CUENTA-DIGVER TO LST-NUM-DIGVER
039700     MOVE CTA-NOMBRE-TITULAR    TO LST-NOMBRE-TITULAR
039800     MOVE CTA-SALDO-ACTUAL      TO WS-SALDO-TRABAJO
039900     MOVE WS-SALDO-TRABAJO      TO LST-SALDO
040000     MOVE CTA-IND-ACTIVA        TO LST-ACTIVA
040100     WRITE REG-LISTADO
040200     ADD 1 TO CONT-LISTADOS.
040300
040400*----------------------------------------------------------------*
040500*    APAGA WS-CONSULTA-VALIDA Y ESCRIBE EL RENGLON DE RECHAZO CON
040600*    EL MOTIVO QUE HAYA DEJADO EL PARRAFO QUE LO LLAMO (WSV-ACCION).
040700*----------------------------------------------------------------*
040800 9000-RECHAZAR-CONSULTA.
040900     MOVE 'N'                TO WS-CONSULTA-VALIDA
041000     MOVE 'CONSULTA'         TO REJ-TIPO-REG
041100     MOVE LKP-ID-CUENTA      TO REJ-CLAVE
041200     MOVE WSV-ACCION         TO REJ-MOTIVO
041300     MOVE OUT-DATE           TO REJ-FECHA
041400     WRITE REG-RECHAZO
041500     ADD 1 TO CONT-RECHAZADOS.
041600
041700*----------------------------------------------------------------*
041800*    IMPRIME CUATRO RENGLONES DE TOTALES GENERALES AL FINAL DEL
041900*    LISTADO (CUENTAS DE ALTA, TRANSFERENCIAS COMPLETADAS Y
042000*    FALLIDAS, MONTO TOTAL TRANSFERIDO), CIERRA LOS ARCHIVOS Y
042100*    MUESTRA EL RESUMEN DE CONTROL DE ESTE PASO EN CONSOLA.
042200*----------------------------------------------------------------*
042300 3000-FIN-PROCESO.
042400*    PRIMER RENGLON DE TOTALES - CUENTAS ABIERTAS EN LA CORRIDA
042500*    POR CTAB01Q.
042600     MOVE SPACES TO REG-LISTADO
042700     MOVE 'CUENTAS CREADAS EN LA CORRIDA' TO LST-NOMBRE-TITULAR
042800     MOVE CTF-CTAS-ALTA TO LST-SALDO
042900     WRITE REG-LISTADO
043000
043100*    SEGUNDO RENGLON - TRANSFERENCIAS QUE CTTB02Q POSTEO CON EXITO.
043200     MOVE SPACES TO REG-LISTADO
043300     MOVE 'TRANSFERENCIAS COMPLETADAS' TO LST-NOMBRE-TITULAR
043400     MOVE CTF-TRANSF-COMPLETADAS TO LST-SALDO
043500     WRITE REG-LISTADO
043600
043700*    TERCER RENGLON - TRANSFERENCIAS QUE CTTB02Q RECHAZO O MARCO
043800*    COMO FALLIDAS POR SALDO INSUFICIENTE.
043900     MOVE SPACES TO REG-LISTADO
044000     MOVE 'TRANSFERENCIAS FALLIDAS' TO LST-NOMBRE-TITULAR
044100     MOVE CTF-TRANSF-FALLIDAS TO LST-SALDO
044200     WRITE REG-LISTADO
044300
044400*    CUARTO Y ULTIMO RENGLON - SUMA DE TODOS LOS MONTOS
044500*    TRANSFERIDOS EXITOSAMENTE EN LA CORRIDA.
044600     MOVE SPACES TO REG-LISTADO
044700     MOVE 'MONTO TOTAL TRANSFERIDO' TO LST-NOMBRE-TITULAR
044800     MOVE CTF-MONTO-TOTAL-TRANSF TO LST-SALDO
044900     WRITE REG-LISTADO
045000
045100     CLOSE LKPCTA CTAMSTR LISTADO RECHAZO CTLTOTI
045200
045300     DISPLAY '================================='
045400     DISPLAY '------- DETALLES PROCESO --------'
045500     DISPLAY '-------      CTLB03Q     --------'
045600     DISPLAY '================================='
045700     DISPLAY 'CONSULTAS LEIDAS       = ' CONT-LKPCTA
045800     DISPLAY 'RENGLONES LISTADOS     = ' CONT-LISTADOS
045900     DISPLAY 'CONSULTAS RECHAZADAS   = ' CONT-RECHAZADOS
046000     DISPLAY '================================='
046100     MOVE WSC-00 TO RETURN-CODE.
046200
046300*----------------------------------------------------------------*
046400*    RUTINA COMUN DE ABORTO POR ERROR DE ARCHIVO - MUESTRA LA
046500*    RUTINA Y ACCION QUE FALLARON Y TERMINA CON RETURN-CODE 16.
046600*----------------------------------------------------------------*
046700 9000-ERROR-PGM.
046800     DISPLAY '================================'
046900     DISPLAY '------ DETALLES DE ERROR -------'
047000     DISPLAY '------      CTLB03Q      -------'
047100     DISPLAY '================================'
047200     DISPLAY ' RUTINA          :' WSV-RUTINA
047300     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
047400     DISPLAY '================================'
047500     MOVE WSC-16 TO RETURN-CODE
047600     STOP RUN.
