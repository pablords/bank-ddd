000100 IDENTIFICATION DIVISION.
000200*========================*
000300 PROGRAM-ID.    CTAB01Q.
000400 AUTHOR.        HCQ.
000500 INSTALLATION.  BANCO ALTIPLANO - GERENCIA DE SISTEMAS.
000600 DATE-WRITTEN.  FEB 1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*----------------------------------------------------------------*
001000*    C T A B 0 1 Q   -   A L T A   D E   C U E N T A S             *
001100*----------------------------------------------------------------*
001200*    LEE EL ARCHIVO DE SOLICITUDES DE ALTA DE CUENTA (ENTCTA),
001300*    VALIDA NOMBRE, CEDULA Y SALDO INICIAL, VERIFICA QUE LA
001400*    CEDULA NO TENGA YA UNA CUENTA ACTIVA, GENERA UN NUMERO DE
001500*    CUENTA UNICO CON DIGITO VERIFICADOR MODULO 11 Y GRABA EL
001600*    NUEVO REGISTRO EN EL MAESTRO DE CUENTAS (CTAMSTR). LAS
001700*    SOLICITUDES RECHAZADAS SE ENVIAN AL REPORTE DE RECHAZOS
001800*    (RECHAZO) CON EL MOTIVO. AL TERMINAR GRABA EL TOTAL DE
001900*    CUENTAS DADAS DE ALTA EN EL ARCHIVO DE TOTALES DE CONTROL
002000*    (CTLTOT) PARA QUE LO RECOJA EL SIGUIENTE PASO DEL PROCESO.
002100*----------------------------------------------------------------*
002200*    BITACORA DE CAMBIOS                                         *
002300*----------------------------------------------------------------*
002400*    FEB94  HCQ  700318  VERSION INICIAL DEL PROGRAMA.
002500*    JUN94  HCQ  700322  SE CORRIGE VALIDACION DE NOMBRE CON
002600*                        UNA SOLA PALABRA (RECHAZO INDEBIDO).
002700*    OCT94  MTZ  700340  SE AGREGA REINTENTO DE NUMERO DE CUENTA
002800*                        AL DETECTAR COLISION CONTRA EL MAESTRO.
002900*    MAR95  MTZ  700355  SALDO INICIAL NEGATIVO AHORA SE RECHAZA
003000*                        EN LUGAR DE FORZARSE A CERO.
003100*    ENE96  SDP  700371  SE AGREGA REPORTE DE RECHAZOS UNIFICADO.
003200*    JUL96  SDP  700388  CONTROL DE CEDULA DUPLICADA CONTRA
003300*                        CUENTAS ACTIVAS SOLAMENTE.
003400*    FEB97  ARC  700402  SE ESTANDARIZA RUTINA DE ERROR 9000 IGUAL
003500*                        A LA USADA EN EL PASO DE TRANSFERENCIAS.
003600*    NOV98  SDP  700409  REVISION PARA EL A#O 2000: EL SELLO DE
003700*                        CUENTA AHORA LLEVA SIGLO Y A#O COMPLETOS
003800*                        (WS-FECHA-HOY-AAAAMMDD YA ERA DE 8 POS).
003900*    ABR99  SDP  700411  PRUEBAS DE REGRESION A#O 2000 - SIN
004000*                        HALLAZGOS. CIERRE DE PROYECTO Y2K.
004100*    SEP01  ARC  700430  SE AGREGA ACUMULADO DE RECHAZADAS AL
004200*                        DETALLE DE FIN DE CORRIDA.
004300*    MAY03  DFR  700448  ARCHIVO DE TOTALES DE CONTROL PASA A
004400*                        LAYOUT COMPARTIDO CTAWCTOT.
004500*    OCT06  DFR  700470  LIMITE DE 10 REINTENTOS DE NUMERO DE
004600*                        CUENTA DOCUMENTADO EXPLICITAMENTE.
004700*    MAR09  SDP  700481  CORRIGE CONTEO DE REINTENTOS DE NUMERO DE
004800*                        CUENTA: EL PERFORM EJECUTABA 11 VECES EN
004900*                        LUGAR DE LAS 10 DOCUMENTADAS (LA PRUEBA
005000*                        DEL UNTIL SE HACIA CONTRA WS-REINTENTO
005100*                        MAYOR QUE EL LIMITE Y NO MAYOR O IGUAL).
005200*    MAR09  SDP  700482  SE AMPLIA LA VALIDACION DE CARACTERES DEL
005300*                        NOMBRE DEL TITULAR PARA ACEPTAR VOCALES
005400*                        ACENTUADAS Y OTRAS LETRAS DEL JUEGO LATIN-1
005500*                        (ANTES SOLO SE ACEPTABA LA ENIE).
005600*    ABR09  SDP  700485  SE AGREGA SALIDA ANTICIPADA (GO TO) EN
005700*                        2001-VALIDAR-CAMPOS-OBLIG CUANDO EL NOMBRE
005800*                        VIENE EN BLANCO, PARA EVITAR EVALUAR LA
005900*                        CEDULA DE UN REGISTRO YA RECHAZADO.
006000*    JUN09  SDP  700492  SE AMPLIA LA BITACORA DE CAMBIOS Y SE DOCUMENTAN
006100*                        CON MAS DETALLE LOS PARRAFOS DE LA PROCEDURE
006200*                        DIVISION, A PETICION DE AUDITORIA DE SISTEMAS.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500*======================*
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800*    C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE DE RECHAZOS EN LOS
006900*    EQUIPOS DE IMPRESION DEL CENTRO DE COMPUTO.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    ARCHIVO DE ENTRADA DE SOLICITUDES DE ALTA DE CUENTA
007400     SELECT ENTCTA ASSIGN TO 'ENTCTA'
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-ENTCTA.
007700*    MAESTRO DE CUENTAS - ACCESO DINAMICO POR ID Y POR CEDULA
007800     SELECT CTAMSTR ASSIGN TO 'CTAMSTR'
007900         ORGANIZATION IS INDEXED
008000         ACCESS MODE IS DYNAMIC
008100         RECORD KEY IS CTA-ID-CUENTA
008200         ALTERNATE RECORD KEY IS CTA-CEDULA-TITULAR
008300             WITH DUPLICATES
008400         ALTERNATE RECORD KEY IS CTA-NUM-CUENTA
008500             WITH DUPLICATES
008600         FILE STATUS IS FS-CTAMSTR.
008700*    REPORTE DE RECHAZOS DE ALTA Y DE TRANSFERENCIA
008800     SELECT RECHAZO ASSIGN TO 'RECHAZO'
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-RECHAZO.
009100*    TOTALES DE CONTROL QUE ARRASTRA EL SIGUIENTE PASO
009200     SELECT CTLTOT ASSIGN TO 'CTLTOT'
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-CTLTOT.
009500*=============*
009600 DATA DIVISION.
009700*=============*
009800*=============*
009900 FILE SECTION.
010000*=============*
010100*----------------------------------------------------------------*
010200*    ARCHIVO DE ENTRADA - UNA SOLICITUD DE ALTA DE CUENTA POR
010300*    RENGLON. EL SALDO INICIAL ES OPCIONAL (ENT-IND-SALDO INDICA SI
010400*    VINO SUMINISTRADO); CUANDO NO VIENE, LA CUENTA SE ABRE EN CERO.
010500 FD  ENTCTA
010600     .
010700 01  REG-CTA-ENTRADA.
010800     05  ENT-NOMBRE-TITULAR      PIC X(100).
010900     05  ENT-CEDULA-TITULAR      PIC 9(11).
011000     05  ENT-IND-SALDO           PIC X(01).
011100         88  ENT-SALDO-SUMINISTRADO      VALUE 'S'.
011200         88  ENT-SALDO-NO-SUMINISTRADO   VALUE 'N'.
011300     05  ENT-SALDO-INICIAL       PIC S9(11)V99.
011400     05  FILLER                  PIC X(20).
011500*
011600*----------------------------------------------------------------*
011700*    MAESTRO DE CUENTAS COMPARTIDO CON CTTB02Q Y CTLB03Q. ESTE PASO
011800*    LO ABRE I-O PORQUE ES QUIEN CREA LOS REGISTROS; LOS OTROS DOS
011900*    PASOS SOLO LO CONSULTAN Y ACTUALIZAN.
012000 FD  CTAMSTR
012100     .
012200     COPY CTAFDCTA.
012300*
012400*----------------------------------------------------------------*
012500*    SOLICITUDES DE ALTA QUE NO PASARON VALIDACION - NOMBRE O
012600*    CEDULA EN BLANCO, CEDULA CON DIGITO VERIFICADOR INVALIDO,
012700*    CEDULA DUPLICADA O SALDO INICIAL NEGATIVO.
012800 FD  RECHAZO
012900     .
013000 01  REG-RECHAZO.
013100     05  REJ-TIPO-REG            PIC X(10).
013200     05  REJ-CLAVE               PIC X(40).
013300     05  REJ-MOTIVO              PIC X(60).
013400     05  REJ-FECHA               PIC X(10).
013500     05  FILLER                  PIC X(10).
013600*
013700*----------------------------------------------------------------*
013800*    UN SOLO RENGLON CON EL TOTAL DE CUENTAS DADAS DE ALTA EN ESTA
013900*    CORRIDA. LO ARRASTRAN CTTB02Q Y CTLB03Q PARA SUMAR SUS PROPIOS
014000*    TOTALES SOBRE EL MISMO RENGLON.
014100 FD  CTLTOT
014200     .
014300     COPY CTAWCTOT.
014400*========================*
014500 WORKING-STORAGE SECTION.
014600*========================*
014700*    AREA DE TRABAJO PARA MENSAJES DE ERROR - RUTINA Y ACCION QUE
014800*    SE ESTABAN EJECUTANDO CUANDO OCURRIO EL PROBLEMA.
014900 01  WSV-VARIABLES.
015000     05  WSV-RUTINA              PIC  X(18)  VALUE SPACES.
015100     05  WSV-ACCION              PIC  X(40)  VALUE SPACES.
015200     05  FILLER                  PIC  X(01)  VALUE SPACES.
015300
015400*    CODIGOS DE ESTADO DE LOS CUATRO ARCHIVOS DE ESTE PASO.
015500 01  WSF-FSTATUS.
015600     05  FS-ENTCTA               PIC  X(02)  VALUE '00'.
015700     05  FS-CTAMSTR              PIC  X(02)  VALUE '00'.
015800     05  FS-RECHAZO              PIC  X(02)  VALUE '00'.
015900     05  FS-CTLTOT               PIC  X(02)  VALUE '00'.
016000     05  FILLER                  PIC  X(01)  VALUE SPACES.
016100
016200*    CONSTANTES DE RETURN-CODE Y EL LIMITE DE REINTENTOS DE NUMERO
016300*    DE CUENTA (VER 2006-GENERAR-NUM-CUENTA).
016400 01  WSC-COSTANTES.
016500     05  WSC-00                  PIC  9(02)  VALUE 00.
016600     05  WSC-10                  PIC  9(02)  VALUE 10.
016700     05  WSC-16                  PIC  9(02)  VALUE 16.
016800     05  WSC-MAX-REINTENTOS      PIC  9(02)  VALUE 10.
016900     05  FILLER                  PIC  X(01)  VALUE SPACES.
017000
017100*    CONTADORES DE CONTROL DE LA CORRIDA - SE IMPRIMEN AL FINAL
017200*    EN 3000-FIN-PROCESO PARA CUADRE CONTRA EL ARCHIVO DE ENTRADA.
017300 01  WSA-ACUMULADORES.
017400     05  CONT-ENTCTA             PIC  9(07) COMP VALUE ZEROS.
017500     05  CONT-ACEPTADAS          PIC  9(07) COMP VALUE ZEROS.
017600     05  CONT-RECHAZADAS         PIC  9(07) COMP VALUE ZEROS.
017700     05  FILLER                  PIC  X(01)  VALUE SPACES.
017800
017900*    WS-FIN-ENTCTA CONTROLA EL PERFORM/UNTIL PRINCIPAL. LOS OTROS
018000*    TRES APAGAN LA SOLICITUD EN CUANTO CUALQUIER PARRAFO DE
018100*    VALIDACION LA RECHAZA, PARA QUE LOS PASOS SIGUIENTES SE SALTEN.
018200 01  WSS-SWITCH.
018300     05  WS-FIN-ENTCTA           PIC  9(01)  VALUE 0.
018400         88  FIN-ENTCTA-OK                   VALUE 1.
018500     05  WS-REGISTRO-VALIDO      PIC  X(01)  VALUE 'S'.
018600         88  REGISTRO-ES-VALIDO              VALUE 'S'.
018700         88  REGISTRO-NO-ES-VALIDO           VALUE 'N'.
018800     05  WS-CEDULA-DUPLICADA     PIC  X(01)  VALUE 'N'.
018900         88  CEDULA-YA-EXISTE                VALUE 'S'.
019000     05  WS-NUMCTA-UNICO         PIC  X(01)  VALUE 'N'.
019100         88  NUMCTA-ES-UNICO                 VALUE 'S'.
019200     05  FILLER                  PIC  X(01)  VALUE SPACES.
019300
019400*    AREA DE TRABAJO DEL ESCANEO DE NOMBRE - CUENTA LETRAS Y
019500*    PALABRAS SEPARADAS POR ESPACIOS (SE EXIGEN AL MENOS DOS, PARA
019600*    FORZAR NOMBRE Y APELLIDO).
019700 01  WSN-VALIDACION-NOMBRE.
019800     05  WS-LONG-NOMBRE          PIC  9(03) COMP VALUE ZEROS.
019900     05  WS-CANT-PALABRAS        PIC  9(03) COMP VALUE ZEROS.
020000     05  WS-EN-PALABRA           PIC  X(01) VALUE 'N'.
020100         88  ESTA-EN-PALABRA             VALUE 'S'.
020200     05  FILLER                  PIC  X(01)  VALUE SPACES.
020300*    CONTADORES DE TRABAJO DEL ESCANEO CARACTER POR CARACTER
020400 77  WS-SUB-CAR                  PIC  9(03) COMP VALUE ZEROS.
020500 77  WS-POS-LETRA                PIC  9(03) COMP VALUE ZEROS.
020600
020700*    JUEGO DE CARACTERES PERMITIDOS EN EL NOMBRE DEL TITULAR -
020800*    LETRAS SIN ACENTO MAS VOCALES ACENTUADAS Y OTRAS LETRAS DEL
020900*    JUEGO LATIN-1 (ENIE, DIERESIS, ETC). SE BUSCA CADA CARACTER DEL
021000*    NOMBRE AQUI DENTRO CON INSPECT...TALLYING EN 2002A-EXAMINAR-
021100*    CARACTER; SI EL CONTEO DA CERO, EL CARACTER NO ES VALIDO.
021200 01  WSC-LETRAS-VALIDAS.
021300     05  FILLER PIC X(52) VALUE
021400         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz'.
021500     05  FILLER PIC X(44) VALUE
021600         ''.
021700*    COPIA DE TRABAJO DEL NOMBRE, REDEFINIDA COMO TABLA DE UN
021800*    CARACTER PARA RECORRERLA POSICION POR POSICION.
021900 01  WS-AREA-NOMBRE.
022000     05  WS-NOMBRE-TXT           PIC X(100).
022100*    VISTA CARACTER POR CARACTER DEL NOMBRE PARA EL ESCANEO DE
022200*    2002A-EXAMINAR-CARACTER.
022300 01  WS-AREA-NOMBRE-R REDEFINES WS-AREA-NOMBRE.
022400     05  WS-NOMBRE-CAR OCCURS 100 TIMES PIC X(01).
022500
022600*    AREA DE TRABAJO DEL CALCULO DE LOS DOS DIGITOS VERIFICADORES
022700*    DE LA CEDULA (MODULO 11, VER 2003-VALIDAR-CEDULA).
022800 01  WS-VALIDACION-CEDULA.
022900     05  WS-CEDULA-TRABAJO       PIC 9(11).
023000     05  WS-CEDULA-SUMA          PIC 9(05) COMP VALUE ZEROS.
023100     05  WS-CEDULA-RESTO         PIC 9(02) COMP VALUE ZEROS.
023200     05  WS-CEDULA-DIG1-CALC     PIC 9(01) COMP VALUE ZEROS.
023300     05  WS-CEDULA-DIG2-CALC     PIC 9(01) COMP VALUE ZEROS.
023400     05  WS-CEDULA-PESO          PIC 9(02) COMP VALUE ZEROS.
023500     05  WS-CEDULA-PESO-BASE     PIC 9(02) COMP VALUE ZEROS.
023600     05  WS-CEDULA-IDX           PIC 9(02) COMP VALUE ZEROS.
023700     05  WS-CEDULA-COCIENTE      PIC 9(05) COMP VALUE ZEROS.
023800     05  FILLER                  PIC 9(01) VALUE ZERO.
023900*    VISTA DIGITO POR DIGITO DE LA CEDULA PARA EL CALCULO DE LOS
024000*    DOS DIGITOS VERIFICADORES.
024100 01  WS-CEDULA-TRABAJO-R REDEFINES WS-CEDULA-TRABAJO.
024200     05  WS-CED-DIG OCCURS 11 TIMES PIC 9(01).
024300
024400*    AREA DE TRABAJO DE LA GENERACION DEL NUMERO DE CUENTA Y SU
024500*    DIGITO VERIFICADOR (VER 2006-GENERAR-NUM-CUENTA Y
024600*    2007-CALC-DIGITO-VERIF).
024700 01  WS-GENERACION-CUENTA.
024800     05  WS-BASE-CUENTA          PIC 9(07).
024900     05  WS-SEMILLA-RANDOM       PIC 9(07) COMP VALUE ZEROS.
025000     05  WS-CUENTA-SUMA          PIC 9(04) COMP VALUE ZEROS.
025100     05  WS-CUENTA-RESTO         PIC 9(02) COMP VALUE ZEROS.
025200     05  WS-CUENTA-COCIENTE      PIC 9(07) COMP VALUE ZEROS.
025300     05  WS-CUENTA-PESO          PIC 9(02) COMP VALUE ZEROS.
025400     05  WS-CUENTA-IDX           PIC 9(02) COMP VALUE ZEROS.
025500     05  WS-CUENTA-DIGVER-CALC   PIC 9(01) COMP VALUE ZEROS.
025600     05  WS-CUENTA-CANDIDATA     PIC 9(08).
025700     05  WS-REINTENTO            PIC 9(02) COMP VALUE ZEROS.
025800     05  FILLER                  PIC 9(01) VALUE ZERO.
025900*    VISTA DIGITO POR DIGITO DE LA BASE DEL NUMERO DE CUENTA PARA EL
026000*    CALCULO DE SU DIGITO VERIFICADOR.
026100 01  WS-BASE-CUENTA-R REDEFINES WS-BASE-CUENTA.
026200     05  WS-BASE-DIG OCCURS 7 TIMES PIC 9(01).
026300
026400*    ID INTERNO DE CUENTA - SE ARMA CON FECHA, HORA Y CONSECUTIVO DE
026500*    ENTRADA PARA GARANTIZAR UNICIDAD SIN DEPENDER DE UN GENERADOR
026600*    DE NUMEROS ALEATORIOS DEL COMPILADOR.
026700 01  WS-ID-CUENTA-GEN.
026800     05  WS-ID-SEG1              PIC 9(08).
026900     05  FILLER                  PIC X(01) VALUE '-'.
027000     05  WS-ID-SEG2              PIC 9(04).
027100     05  FILLER                  PIC X(01) VALUE '-'.
027200     05  WS-ID-SEG3              PIC 9(04).
027300     05  FILLER                  PIC X(01) VALUE '-'.
027400     05  WS-ID-SEG4              PIC 9(04).
027500     05  FILLER                  PIC X(01) VALUE '-'.
027600     05  WS-ID-SEG5              PIC 9(12).
027700
027800*    RUTINA COMUN DE FECHA/HORA - COMPARTIDA CON CTTB02Q Y CTLB03Q.
027900     COPY CTAWTIME.
028000*===============================*
028100 PROCEDURE DIVISION.
028200*===============================*
028300     PERFORM 1000-INICIO-PROCESO
028400     PERFORM 2000-PROCESO-ALTAS
028500         UNTIL FIN-ENTCTA-OK
028600     PERFORM 3000-FIN-PROCESO
028700     STOP RUN.
028800*----------------------------------------------------------------*
028900*====================*
029000 1000-INICIO-PROCESO.
029100*    ABRE ARCHIVOS, OBTIENE LA FECHA DEL SISTEMA Y ADELANTA LA
029200*    PRIMERA LECTURA DE SOLICITUDES.
029300*====================*
029400     PERFORM 1001-ABRIR-ARCHIVOS
029500     PERFORM 1002-OBTENER-FECHA
029600     PERFORM 1003-LEER-ENTCTA.
029700*----------------------------------------------------------------*
029800*===============*
029900 1001-ABRIR-ARCHIVOS.
030000*    EL MAESTRO SE ABRE I-O PORQUE ESTE PASO CREA CUENTAS NUEVAS.
030100*    LOS FILE STATUS '97'/'05' SE TOLERAN EN LA APERTURA (ARCHIVO
030200*    VACIO O RECIEN CREADO) - NO SON CONDICION DE ERROR EN ESTE PASO.
030300*===============*
030400     OPEN INPUT ENTCTA
030500          I-O   CTAMSTR
030600          OUTPUT RECHAZO
030700                 CTLTOT
030800
030900     IF (FS-ENTCTA  = '00' OR '97') AND
031000        (FS-CTAMSTR = '00' OR '05' OR '97') AND
031100        (FS-RECHAZO = '00' OR '97') AND
031200        (FS-CTLTOT  = '00' OR '97')
031300        CONTINUE
031400     ELSE
031500        DISPLAY ' ERROR AL ABRIR ARCHIVOS  '
031600        DISPLAY ' FS-ENTCTA  ............. = ' FS-ENTCTA
031700        DISPLAY ' FS-CTAMSTR ............. = ' FS-CTAMSTR
031800        DISPLAY ' FS-RECHAZO ............. = ' FS-RECHAZO
031900        DISPLAY ' FS-CTLTOT  ............. = ' FS-CTLTOT
032000        PERFORM 9000-ERROR-PGM
032100     END-IF.
032200*----------------------------------------------------------------*
032300*====================*
032400 1002-OBTENER-FECHA.
032500*    FECHA Y HORA DEL SISTEMA - SE USAN PARA EL RENGLON DE FECHA DE
032600*    LOS RECHAZOS Y PARA GENERAR EL ID INTERNO DE CUENTA.
032700*====================*
032800     ACCEPT WS-FECHA-HOY-AAAAMMDD FROM DATE YYYYMMDD
032900     MOVE WS-FECHA-HOY-AAAAMMDD(7:2) TO OUT-DIA
033000     MOVE WS-FECHA-HOY-AAAAMMDD(5:2) TO OUT-MES
033100     MOVE WS-FECHA-HOY-AAAAMMDD(1:4) TO OUT-ANO
033200     ACCEPT HORAMVS FROM TIME
033300     DISPLAY 'FECHA DE PROCESO  : ' OUT-DATE
033400     DISPLAY 'HORA DE PROCESO   : ' HORAMVS.
033500*----------------------------------------------------------------*
033600*===================*
033700 1003-LEER-ENTCTA.
033800*    LECTURA ANTICIPADA DE LA SIGUIENTE SOLICITUD DE ALTA, AL ESTILO
033900*    DEL PERFORM/UNTIL DE LA PROCEDURE DIVISION.
034000*===================*
034100     READ ENTCTA
034200     AT END
034300        SET FIN-ENTCTA-OK TO TRUE
034400     NOT AT END
034500        ADD 1 TO CONT-ENTCTA
034600     END-READ.
034700     IF NOT FIN-ENTCTA-OK
034800        IF FS-ENTCTA NOT = '00'
034900           MOVE '1003-LEER-ENTCTA  ' TO WSV-RUTINA
035000           MOVE 'READ ENTCTA'        TO WSV-ACCION
035100           PERFORM 9000-ERROR-PGM
035200        END-IF
035300     END-IF.
035400*----------------------------------------------------------------*
035500*=====================*
035600 2000-PROCESO-ALTAS.
035700*    ATIENDE UNA SOLICITUD DE ALTA. WS-REGISTRO-VALIDO ARRANCA EN
035800*    'S' Y SE APAGA EN CUANTO CUALQUIER VALIDACION LA RECHAZA - LOS
035900*    PASOS SIGUIENTES SE SALTAN SI YA NO ES VALIDA.
036000*=====================*
036100     SET REGISTRO-ES-VALIDO TO TRUE
036200     MOVE 'N' TO WS-CEDULA-DUPLICADA
036300
036400     PERFORM 2001-VALIDAR-CAMPOS-OBLIG THRU 2001-VALIDAR-CAMPOS-OBLIG-EXIT
036500*    CADA IF SIGUIENTE SE SALTA EN CUANTO EL REGISTRO SE RECHAZA -
036600*    NO TIENE CASO VALIDAR CEDULA DE UN NOMBRE YA RECHAZADO, ETC.
036700     IF REGISTRO-ES-VALIDO
036800        PERFORM 2002-VALIDAR-NOMBRE
036900     END-IF
037000     IF REGISTRO-ES-VALIDO
037100        PERFORM 2003-VALIDAR-CEDULA
037200     END-IF
037300     IF REGISTRO-ES-VALIDO
037400        PERFORM 2004-VALIDAR-SALDO-INICIAL
037500     END-IF
037600     IF REGISTRO-ES-VALIDO
037700        PERFORM 2005-VERIFICAR-CEDULA-DUPL
037800     END-IF
037900     IF REGISTRO-ES-VALIDO AND CEDULA-YA-EXISTE
038000        SET REGISTRO-NO-ES-VALIDO TO TRUE
038100        MOVE 'CEDULA YA TIENE CUENTA ACTIVA' TO WSV-ACCION
038200        PERFORM 9000-RECHAZAR-REGISTRO
038300     END-IF
038400     IF REGISTRO-ES-VALIDO
038500        PERFORM 2006-GENERAR-NUM-CUENTA
038600     END-IF
038700*    2006 PUDO AGOTAR LOS REINTENTOS SIN ENCONTRAR UN NUMERO DE
038800*    CUENTA LIBRE CONTRA EL MAESTRO - SE RECHAZA LA SOLICITUD
038900     IF REGISTRO-ES-VALIDO AND NOT NUMCTA-ES-UNICO
039000        SET REGISTRO-NO-ES-VALIDO TO TRUE
039100        MOVE 'SIN NUMERO DE CUENTA DISPONIBLE' TO
039200             WSV-ACCION
039300        PERFORM 9000-RECHAZAR-REGISTRO
039400     END-IF
039500*    LA CUENTA SOLO SE GRABA SI SOBREVIVIO A TODAS LAS VALIDACIONES
039600     IF REGISTRO-ES-VALIDO
039700        PERFORM 2008-ESCRIBIR-CUENTA
039800     END-IF
039900
040000*    SE ADELANTA LA LECTURA DE LA SIGUIENTE SOLICITUD
040100     PERFORM 1003-LEER-ENTCTA.
040200*----------------------------------------------------------------*
040300*==========================*
040400 2001-VALIDAR-CAMPOS-OBLIG.
040500*==========================*
040600*    VALIDACIONES DE FORMA - LOS DEMAS PARRAFOS DE 2000-PROCESO-
040700*    ALTAS DAN POR HECHO QUE NOMBRE Y CEDULA VIENEN CON DATO.
040800     IF ENT-NOMBRE-TITULAR = SPACES
040900        SET REGISTRO-NO-ES-VALIDO TO TRUE
041000        MOVE 'NOMBRE DEL TITULAR EN BLANCO' TO WSV-ACCION
041100        PERFORM 9000-RECHAZAR-REGISTRO
041200        GO TO 2001-VALIDAR-CAMPOS-OBLIG-EXIT
041300     END-IF
041400     IF ENT-CEDULA-TITULAR = ZEROS
041500        SET REGISTRO-NO-ES-VALIDO TO TRUE
041600        MOVE 'CEDULA DEL TITULAR EN BLANCO' TO WSV-ACCION
041700        PERFORM 9000-RECHAZAR-REGISTRO
041800     END-IF.
041900 2001-VALIDAR-CAMPOS-OBLIG-EXIT.
042000     EXIT.
042100*----------------------------------------------------------------*
042200*====================*
042300 2002-VALIDAR-NOMBRE.
042400*    EXIGE AL MENOS DOS PALABRAS (NOMBRE Y APELLIDO) DE AL MENOS
042500*    DOS LETRAS EN TOTAL, TODAS DEL JUEGO PERMITIDO EN
042600*    WSC-LETRAS-VALIDAS.
042700*====================*
042800     MOVE ENT-NOMBRE-TITULAR TO WS-NOMBRE-TXT
042900     MOVE ZEROS TO WS-LONG-NOMBRE WS-CANT-PALABRAS
043000     MOVE 'N' TO WS-EN-PALABRA
043100
043200     PERFORM 2002A-EXAMINAR-CARACTER
043300        VARYING WS-SUB-CAR FROM 1 BY 1 UNTIL WS-SUB-CAR > 100
043400
043500     IF NOT REGISTRO-ES-VALIDO
043600        MOVE 'NOMBRE CONTIENE CARACTERES INVALIDOS' TO WSV-ACCION
043700        PERFORM 9000-RECHAZAR-REGISTRO
043800     ELSE
043900        IF WS-LONG-NOMBRE < 2 OR WS-CANT-PALABRAS < 2
044000           SET REGISTRO-NO-ES-VALIDO TO TRUE
044100           MOVE 'NOMBRE DEBE TENER NOMBRE Y APELLIDO' TO
044200                WSV-ACCION
044300           PERFORM 9000-RECHAZAR-REGISTRO
044400        END-IF
044500     END-IF.
044600*----------------------------------------------------------------*
044700*==============================*
044800 2002A-EXAMINAR-CARACTER.
044900*    CUENTA LETRAS Y PALABRAS DEL NOMBRE, POSICION POR POSICION, Y
045000*    VALIDA CADA CARACTER CONTRA WSC-LETRAS-VALIDAS.
045100*==============================*
045200     IF WS-NOMBRE-CAR (WS-SUB-CAR) NOT = SPACE
045300        ADD 1 TO WS-LONG-NOMBRE
045400        IF NOT ESTA-EN-PALABRA
045500           ADD 1 TO WS-CANT-PALABRAS
045600           SET ESTA-EN-PALABRA TO TRUE
045700        END-IF
045800        MOVE ZEROS TO WS-POS-LETRA
045900        INSPECT WSC-LETRAS-VALIDAS TALLYING WS-POS-LETRA
046000            FOR ALL WS-NOMBRE-CAR (WS-SUB-CAR)
046100        IF WS-POS-LETRA = ZERO
046200           SET REGISTRO-NO-ES-VALIDO TO TRUE
046300        END-IF
046400     ELSE
046500        MOVE 'N' TO WS-EN-PALABRA
046600     END-IF.
046700*----------------------------------------------------------------*
046800*====================*
046900 2003-VALIDAR-CEDULA.
047000*    VALIDACION MODULO 11 DE DOS DIGITOS VERIFICADORES, MAS EL
047100*    RECHAZO DE CEDULAS TRIVIALES (LOS 11 DIGITOS IGUALES).
047200*====================*
047300     MOVE ENT-CEDULA-TITULAR TO WS-CEDULA-TRABAJO
047400
047500*    RECHAZO DE CEDULAS CON LOS 11 DIGITOS IGUALES
047600     IF WS-CED-DIG (1) = WS-CED-DIG (2)  AND
047700        WS-CED-DIG (1) = WS-CED-DIG (3)  AND
047800        WS-CED-DIG (1) = WS-CED-DIG (4)  AND
047900        WS-CED-DIG (1) = WS-CED-DIG (5)  AND
048000        WS-CED-DIG (1) = WS-CED-DIG (6)  AND
048100        WS-CED-DIG (1) = WS-CED-DIG (7)  AND
048200        WS-CED-DIG (1) = WS-CED-DIG (8)  AND
048300        WS-CED-DIG (1) = WS-CED-DIG (9)  AND
048400        WS-CED-DIG (1) = WS-CED-DIG (10) AND
048500        WS-CED-DIG (1) = WS-CED-DIG (11)
048600        SET REGISTRO-NO-ES-VALIDO TO TRUE
048700        MOVE 'CEDULA CON DIGITOS REPETIDOS' TO WSV-ACCION
048800        PERFORM 9000-RECHAZAR-REGISTRO
048900     END-IF
049000
049100     IF REGISTRO-ES-VALIDO
049200*       PRIMER DIGITO VERIFICADOR - PESOS 10 AL 2 SOBRE DIG 1-9
049300        MOVE ZEROS TO WS-CEDULA-SUMA
049400        MOVE 11 TO WS-CEDULA-PESO-BASE
049500        PERFORM 2003A-SUMAR-PESO-CEDULA
049600           VARYING WS-CEDULA-IDX FROM 1 BY 1
049700              UNTIL WS-CEDULA-IDX > 9
049800        DIVIDE WS-CEDULA-SUMA BY 11 GIVING WS-CEDULA-COCIENTE
049900               REMAINDER WS-CEDULA-RESTO
050000        IF WS-CEDULA-RESTO < 2
050100           MOVE 0 TO WS-CEDULA-DIG1-CALC
050200        ELSE
050300           COMPUTE WS-CEDULA-DIG1-CALC = 11 - WS-CEDULA-RESTO
050400        END-IF
050500        IF WS-CEDULA-DIG1-CALC NOT = WS-CED-DIG (10)
050600           SET REGISTRO-NO-ES-VALIDO TO TRUE
050700        END-IF
050800     END-IF
050900
051000     IF REGISTRO-ES-VALIDO
051100*       SEGUNDO DIGITO VERIFICADOR - PESOS 11 AL 2 SOBRE DIG 1-10
051200        MOVE ZEROS TO WS-CEDULA-SUMA
051300        MOVE 12 TO WS-CEDULA-PESO-BASE
051400        PERFORM 2003A-SUMAR-PESO-CEDULA
051500           VARYING WS-CEDULA-IDX FROM 1 BY 1
051600              UNTIL WS-CEDULA-IDX > 10
051700        DIVIDE WS-CEDULA-SUMA BY 11 GIVING WS-CEDULA-COCIENTE
051800               REMAINDER WS-CEDULA-RESTO
051900        IF WS-CEDULA-RESTO < 2
052000           MOVE 0 TO WS-CEDULA-DIG2-CALC
052100        ELSE
052200           COMPUTE WS-CEDULA-DIG2-CALC = 11 - WS-CEDULA-RESTO
052300        END-IF
052400        IF WS-CEDULA-DIG2-CALC NOT = WS-CED-DIG (11)
052500           SET REGISTRO-NO-ES-VALIDO TO TRUE
052600        END-IF
052700     END-IF
052800
052900     IF NOT REGISTRO-ES-VALIDO
053000        MOVE 'CEDULA CON DIGITO VERIFICADOR INVALIDO' TO
053100             WSV-ACCION
053200        PERFORM 9000-RECHAZAR-REGISTRO
053300     END-IF.
053400*----------------------------------------------------------------*
053500*==============================*
053600 2003A-SUMAR-PESO-CEDULA.
053700*==============================*
053800     COMPUTE WS-CEDULA-PESO = WS-CEDULA-PESO-BASE - WS-CEDULA-IDX
053900     COMPUTE WS-CEDULA-SUMA = WS-CEDULA-SUMA +
054000            (WS-CED-DIG (WS-CEDULA-IDX) * WS-CEDULA-PESO).
054100*----------------------------------------------------------------*
054200*=======================*
054300 2004-VALIDAR-SALDO-INICIAL.
054400*    UN SALDO INICIAL NEGATIVO SE RECHAZA. SI NO SE SUMINISTRO
054500*    SALDO, LA CUENTA SE ABRE EN CERO (VER 2008-ESCRIBIR-CUENTA).
054600*=======================*
054700     IF ENT-SALDO-SUMINISTRADO AND ENT-SALDO-INICIAL < 0
054800        SET REGISTRO-NO-ES-VALIDO TO TRUE
054900        MOVE 'SALDO INICIAL NEGATIVO' TO WSV-ACCION
055000        PERFORM 9000-RECHAZAR-REGISTRO
055100     END-IF.
055200*----------------------------------------------------------------*
055300*==========================*
055400 2005-VERIFICAR-CEDULA-DUPL.
055500*    NO SE PERMITEN DOS CUENTAS ACTIVAS SOBRE LA MISMA CEDULA. UNA
055600*    CEDULA CON CUENTAS PREVIAS TODAS INACTIVAS SI PUEDE VOLVER A
055700*    ABRIR CUENTA.
055800*==========================*
055900     MOVE ENT-CEDULA-TITULAR TO CTA-CEDULA-TITULAR
056000     MOVE 'N' TO WS-CEDULA-DUPLICADA
056100     READ CTAMSTR KEY IS CTA-CEDULA-TITULAR
056200        INVALID KEY
056300           MOVE 'N' TO WS-CEDULA-DUPLICADA
056400        NOT INVALID KEY
056500           IF CTA-CUENTA-ACTIVA
056600              MOVE 'S' TO WS-CEDULA-DUPLICADA
056700           END-IF
056800     END-READ.
056900*----------------------------------------------------------------*
057000*==========================*
057100 2006-GENERAR-NUM-CUENTA.
057200*    GENERA UNA BASE DE 7 DIGITOS Y SU DIGITO VERIFICADOR MODULO 11,
057300*    REINTENTANDO SI COLISIONA CONTRA EL MAESTRO.
057400*==========================*
057500*    EL PERFORM SIGUIENTE INTENTA HASTA WSC-MAX-REINTENTOS VECES
057600*    GENERAR UN NUMERO DE CUENTA QUE NO COLISIONE CONTRA EL MAESTRO.
057700     MOVE 'N' TO WS-NUMCTA-UNICO
057800     MOVE ZEROS TO WS-REINTENTO
057900
058000     PERFORM 2006A-INTENTAR-NUM-CUENTA
058100        UNTIL NUMCTA-ES-UNICO OR
058200              WS-REINTENTO >= WSC-MAX-REINTENTOS.
058300*----------------------------------------------------------------*
058400*==============================*
058500 2006A-INTENTAR-NUM-CUENTA.
058600*==============================*
058700     ADD 1 TO WS-REINTENTO
058800*    SEMILLA A PARTIR DE LA HORA DEL SISTEMA, EL CONSECUTIVO
058900*    DE ENTRADA Y EL NUMERO DE REINTENTO - NO REQUIERE UN
059000*    GENERADOR DE ALEATORIOS DEL COMPILADOR
059100     COMPUTE WS-SEMILLA-RANDOM = (HH * 3600 + MM * 60 + SS)
059200             * 977 + (CONT-ENTCTA * 31) + (WS-REINTENTO * 7)
059300     DIVIDE WS-SEMILLA-RANDOM BY 9999999 GIVING
059400            WS-CUENTA-COCIENTE REMAINDER WS-BASE-CUENTA
059500     IF WS-BASE-CUENTA = ZEROS
059600        MOVE 1000000 TO WS-BASE-CUENTA
059700     END-IF
059800     PERFORM 2007-CALC-DIGITO-VERIF
059900     MOVE WS-BASE-CUENTA        TO CTA-NUM-CUENTA-BASE
060000     MOVE WS-CUENTA-DIGVER-CALC TO CTA-NUM-CUENTA-DIGVER
060100     MOVE CTA-NUM-CUENTA        TO WS-CUENTA-CANDIDATA
060200     READ CTAMSTR KEY IS CTA-NUM-CUENTA
060300        INVALID KEY
060400           SET NUMCTA-ES-UNICO TO TRUE
060500     END-READ.
060600*----------------------------------------------------------------*
060700*==========================*
060800 2007-CALC-DIGITO-VERIF.
060900*==========================*
061000*    PESO INICIA EN 2 EN EL DIGITO MAS A LA DERECHA Y CRECE
061100*    HASTA 9, LUEGO VUELVE A 2 (MODULO 11 ESTANDAR)
061200     MOVE ZEROS TO WS-CUENTA-SUMA
061300     MOVE 2 TO WS-CUENTA-PESO
061400     PERFORM 2007A-SUMAR-PESO-CUENTA
061500        VARYING WS-CUENTA-IDX FROM 7 BY -1 UNTIL WS-CUENTA-IDX < 1
061600     DIVIDE WS-CUENTA-SUMA BY 11 GIVING WS-CUENTA-COCIENTE
061700            REMAINDER WS-CUENTA-RESTO
061800     IF WS-CUENTA-RESTO < 2
061900        MOVE 0 TO WS-CUENTA-DIGVER-CALC
062000     ELSE
062100        COMPUTE WS-CUENTA-DIGVER-CALC = 11 - WS-CUENTA-RESTO
062200     END-IF.
062300*----------------------------------------------------------------*
062400*==============================*
062500 2007A-SUMAR-PESO-CUENTA.
062600*==============================*
062700     COMPUTE WS-CUENTA-SUMA = WS-CUENTA-SUMA +
062800            (WS-BASE-DIG (WS-CUENTA-IDX) * WS-CUENTA-PESO)
062900     IF WS-CUENTA-PESO = 9
063000        MOVE 2 TO WS-CUENTA-PESO
063100     ELSE
063200        ADD 1 TO WS-CUENTA-PESO
063300     END-IF.
063400*----------------------------------------------------------------*
063500*====================*
063600 2008-ESCRIBIR-CUENTA.
063700*    GRABA LA CUENTA NUEVA EN EL MAESTRO, ACTIVA DESDE SU ALTA. EL
063800*    ID INTERNO SE ARMA CON FECHA, HORA Y CONSECUTIVO DE ENTRADA.
063900*====================*
064000     MOVE SPACES TO REG-CUENTA
064100     MOVE WS-FECHA-HOY-AAAAMMDD TO WS-ID-SEG1
064200     COMPUTE WS-ID-SEG2 = HH * 100 + MM
064300     COMPUTE WS-ID-SEG3 = SS * 100
064400     MOVE ZEROS               TO WS-ID-SEG4
064500     MOVE CONT-ENTCTA         TO WS-ID-SEG5
064600     MOVE WS-ID-CUENTA-GEN    TO CTA-ID-CUENTA
064700     MOVE ENT-NOMBRE-TITULAR  TO CTA-NOMBRE-TITULAR
064800     MOVE ENT-CEDULA-TITULAR  TO CTA-CEDULA-TITULAR
064900     IF ENT-SALDO-SUMINISTRADO
065000        MOVE ENT-SALDO-INICIAL TO CTA-SALDO-ACTUAL
065100     ELSE
065200        MOVE ZEROS TO CTA-SALDO-ACTUAL
065300     END-IF
065400*    TODA CUENTA NUEVA NACE ACTIVA - NO EXISTE UN FLUJO DE ALTA EN
065500*    ESTADO INACTIVO EN ESTE SISTEMA.
065600     SET CTA-CUENTA-ACTIVA TO TRUE
065700
065800*    SI LA GRABACION FALLA (CUENTA DUPLICADA, ARCHIVO LLENO, ETC.)
065900*    ES UNA CONDICION DE ABEND, NO UN RECHAZO DE NEGOCIO.
066000     WRITE REG-CUENTA
066100     IF FS-CTAMSTR NOT = '00'
066200        MOVE '2008-ESCRIBIR-CUENTA' TO WSV-RUTINA
066300        MOVE 'WRITE REG-CUENTA'     TO WSV-ACCION
066400        PERFORM 9000-ERROR-PGM
066500     END-IF
066600     ADD 1 TO CONT-ACEPTADAS.
066700*----------------------------------------------------------------*
066800*==========================*
066900 9000-RECHAZAR-REGISTRO.
067000*    ESCRIBE EL RENGLON DE RECHAZO CON EL MOTIVO QUE HAYA DEJADO EL
067100*    PARRAFO QUE LO LLAMO (WSV-ACCION).
067200*==========================*
067300     MOVE 'CUENTA' TO REJ-TIPO-REG
067400     MOVE ENT-CEDULA-TITULAR TO REJ-CLAVE
067500     MOVE WSV-ACCION TO REJ-MOTIVO
067600     MOVE OUT-DATE TO REJ-FECHA
067700     WRITE REG-RECHAZO
067800     ADD 1 TO CONT-RECHAZADAS.
067900*----------------------------------------------------------------*
068000*=================*
068100 3000-FIN-PROCESO.
068200*    GRABA EL TOTAL DE CUENTAS ACEPTADAS PARA QUE LO ARRASTREN
068300*    CTTB02Q Y CTLB03Q, CIERRA ARCHIVOS Y MUESTRA EL RESUMEN DE
068400*    CONTROL DE ESTE PASO EN CONSOLA.
068500*=================*
068600*    EL RENGLON SE REINICIALIZA EN CEROS ANTES DE PONER EL TOTAL
068700*    DE ESTA CORRIDA, PARA NO ARRASTRAR FILLER DE UNA CORRIDA PREVIA.
068800     MOVE ZEROS TO REG-TOTALES-CTL
068900     MOVE CONT-ACEPTADAS TO CTC-CTAS-ALTA
069000     WRITE REG-TOTALES-CTL
069100
069200     CLOSE ENTCTA CTAMSTR RECHAZO CTLTOT
069300
069400     DISPLAY '================================='
069500     DISPLAY '------- DETALLES PROCESO --------'
069600     DISPLAY '-------      CTAB01Q     --------'
069700     DISPLAY '================================='
069800     DISPLAY 'SOLICITUDES LEIDAS     = ' CONT-ENTCTA
069900     DISPLAY 'CUENTAS ACEPTADAS      = ' CONT-ACEPTADAS
070000     DISPLAY 'SOLICITUDES RECHAZADAS = ' CONT-RECHAZADAS
070100     DISPLAY '================================='
070200     MOVE WSC-00 TO RETURN-CODE.
070300*----------------------------------------------------------------*
070400*==============*
070500 9000-ERROR-PGM.
070600*    RUTINA COMUN DE ABORTO POR ERROR DE ARCHIVO - MUESTRA LA
070700*    RUTINA Y ACCION QUE FALLARON Y TERMINA CON RETURN-CODE 16.
070800*==============*
070900     DISPLAY '================================'
071000     DISPLAY '------ DETALLES DE ERROR -------'
071100     DISPLAY '------      CTAB01Q      -------'
071200     DISPLAY '================================'
071300     DISPLAY ' RUTINA          :' WSV-RUTINA
071400     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
071500     DISPLAY '================================'
071600     MOVE WSC-16 TO RETURN-CODE
071700     STOP RUN.
071800*----------------------------------------------------------------*
