000100************************************************************************
000200******* 700319 22/02/94 HCQ  ALTA INICIAL - LAYOUT LIBRO TRANSFEREN.  *
000300******* 700402 15/07/97 SDP  SE AGREGA CTT-CLAVE-IDEMPOT PARA DEDUP  *
000400************************************************************************
000500*OBJET******************************************************************
000600*OBJET*** LAYOUT DE REGISTRO DE TRANSFERENCIA - CTAFDTRF               *
000700*OBJET*** USADO POR COPY EN CTTB02Q (LIBRO Y ENTRADA DE SOLICITUD)    *
000800*OBJET******************************************************************
000900*    ESTE MIEMBRO DEFINE EL REGISTRO DEL LIBRO DE TRANSFERENCIAS
001000*    (TRANSFER-LEDGER) Y TAMBIEN SIRVE DE LAYOUT DE ENTRADA PARA
001100*    LAS SOLICITUDES DE TRANSFERENCIA (TRANSFER-REQUEST-INPUT),
001200*    DONDE LOS CAMPOS DE ESTADO LLEGAN EN BLANCO.
001300*----------------------------------------------------------------*
001400 01  REG-TRANSFERENCIA.
001500     05  CTT-ID-TRANSFER         PIC X(36).
001600     05  CTT-ID-CTA-ORIGEN       PIC X(36).
001700     05  CTT-ID-CTA-DESTINO      PIC X(36).
001800     05  CTT-MONTO-TRANSFER      PIC S9(09)V99.
001900     05  CTT-MONTO-TRANSFER-R REDEFINES CTT-MONTO-TRANSFER.
002000         10  CTT-MONTO-SIGNO         PIC X(01).
002100         10  CTT-MONTO-DIGITOS       PIC 9(10).
002200     05  CTT-CLAVE-IDEMPOT       PIC X(255).
002300     05  CTT-DESCRIPCION         PIC X(255).
002400     05  CTT-ESTADO-TRANSFER     PIC X(10).
002500         88  CTT-ESTADO-PENDIENTE        VALUE 'PENDING'.
002600         88  CTT-ESTADO-EN-PROCESO       VALUE 'PROCESSING'.
002700         88  CTT-ESTADO-COMPLETADA       VALUE 'COMPLETED'.
002800         88  CTT-ESTADO-FALLIDA          VALUE 'FAILED'.
002900         88  CTT-ESTADO-CANCELADA        VALUE 'CANCELLED'.
003000     05  CTT-MOTIVO-FALLA        PIC X(255).
003100     05  FILLER                  PIC X(15).
003200*----------------------------------------------------------------*
