000100************************************************************************
000200******* 700410 03/11/98 SDP  ALTA INICIAL - ACUMULADOS ENTRE PASOS    *
000300************************************************************************
000400*OBJET******************************************************************
000500*OBJET*** LAYOUT DE REGISTRO DE TOTALES DE CONTROL - CTAWCTOT         *
000600*OBJET*** ARRASTRA LOS ACUMULADOS DE UN PASO DEL PROCESO AL SIGUIENTE*
000700*OBJET******************************************************************
000800*    CTAB01Q GRABA ESTE REGISTRO AL TERMINAR (SOLO CTC-CTAS-ALTA).
001000*    CTTB02Q LO LEE, LE SUMA SUS PROPIOS TOTALES Y LO REGRABA.
001100*    CTLB03Q SOLO LO LEE PARA IMPRIMIR EL RENGLON FINAL DEL REPORTE.
001200*----------------------------------------------------------------*
001300 01  REG-TOTALES-CTL.
001400     05  CTC-CTAS-ALTA           PIC 9(07).
001500     05  CTC-TRANSF-COMPLETADAS  PIC 9(07).
001600     05  CTC-TRANSF-FALLIDAS     PIC 9(07).
001700     05  CTC-MONTO-TOTAL-TRANSF  PIC S9(11)V99.
001800     05  FILLER                  PIC X(20).
001900*----------------------------------------------------------------*
